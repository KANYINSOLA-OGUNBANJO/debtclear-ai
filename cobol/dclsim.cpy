000100*****************************************************************
000200*  DCLSIM.CPY                                                   *
000300*  DEBTCLEAR BATCH OPTIMIZER - PRIORITY ORDER / SIMULATION       *
000400*  RESULT TABLES.  ONE SET OF TABLES SERVICES ALL THREE          *
000500*  STRATEGIES; THE SAME PARAGRAPH IN DCLOPT00 REFILLS THE        *
000600*  TIMELINE/SCHEDULE TABLES EACH TIME IT IS CALLED.               *
000700*****************************************************************
000800*  CHANGE LOG
000900*  ---------------------------------------------------------
001000*  03/14/94  RJT  ORIGINAL PRIORITY-ORDER TABLE, AVALANCHE ONLY
001100*                 (DCO-014)
001200*  04/02/94  RJT  ADDED SNOWBALL AND HYBRID ORDER TABLES (DCO-017)
001300*  09/02/94  RJT  ADDED DBT1300-HYBRID-ORDER-ACCEL FOR THE
001400*                 BONUS-IMPACT RE-RUN (DCO-031)
001500*  11/29/95  LMK  ADDED DBT1500/DBT1600 TIMELINE AND SCHEDULE
001600*                 TABLES FOR THE PRINTED REPORT (DCO-049)
001700*  07/03/96  LMK  DBT1600-DETAIL WIDENED TO 480 ENTRIES (24 MO X
001800*                 20 DEBTS) - 240 WAS NOT ENOUGH FOR A FULL
001900*                 PORTFOLIO (DCO-062)
002000*  02/09/99  RJT  Y2K - NO DATE FIELDS IN THIS COPYBOOK, REVIEWED
002100*                 AND SIGNED OFF, NO CHANGE REQUIRED (DCO-Y2K-05)
002200*  03/30/00  PDW  ADDED DBT1700 BUDGET SCENARIO TABLE (DCO-071)
002300*  10/18/02  PDW  ADDED DBT1800 BONUS-IMPACT RECORD AND DBT1900
002400*                 EXPLANATION TABLE FOR THE "WHY THIS ORDER"
002500*                 SECTION (DCO-091)
002600*  11/02/04  PDW  ADDED DBT1400-MONTHS-RAW BYTE REDEFINE - SAME
002700*                 AUDIT REQUEST AS DCO-107 IN DCLPORT (DCO-108)
002800*  ---------------------------------------------------------
002900*
003000*    DBT1300 HOLDS THE THREE PRIORITY ORDERINGS AS LISTS OF
003100*    1-BASED SUBSCRIPTS INTO DBT1100-ENTRY.  DBT1300-HYBRID-
003200*    ORDER-ACCEL IS THE HYBRID ORDER RECOMPUTED ON THE
003300*    ACCELERATED (DBT1150) PORTFOLIO FOR U4.
003400*
003500 01  DBT1300-ORDER-TABLES.
003600     05  DBT1300-AVALANCHE-ORDER   PIC S9(2) COMP-3 OCCURS 20 TIMES.
003700     05  DBT1300-SNOWBALL-ORDER    PIC S9(2) COMP-3 OCCURS 20 TIMES.
003800     05  DBT1300-HYBRID-ORDER      PIC S9(2) COMP-3 OCCURS 20 TIMES.
003900     05  DBT1300-HYBRID-ORDER-ACL  PIC S9(2) COMP-3 OCCURS 20 TIMES.
004000     05  FILLER                    PIC X(20).
004100*
004200*    DBT1400 - ONE ROW PER STRATEGY (AVALANCHE/SNOWBALL/HYBRID)
004300*    AFTER ITS FULL SIMULATION RUN AT THE BASE BUDGET.
004400*
004500 01  DBT1400-STRATEGY-RESULTS.
004600     05  DBT1400-RESULT OCCURS 3 TIMES INDEXED BY DBT1400-IX.
004700         10  DBT1400-STRATEGY-NAME     PIC X(10).
004800         10  DBT1400-MONTHS            PIC 9(3).
004900         10  DBT1400-MONTHS-RAW REDEFINES DBT1400-MONTHS
005000                                       PIC X(3).
005100         10  DBT1400-INTEREST          PIC S9(9)V99 COMP-3.
005200         10  FILLER                    PIC X(10).
005300*
005400*    DBT1500 - 12-MONTH TIMELINE, REFILLED FOR WHICHEVER RUN IS
005500*    CURRENTLY FLAGGED WS-SIM-WANT-TIMELINE (HYBRID, BASE BUDGET,
005600*    ORIGINAL PORTFOLIO - SEE 2900-RUN-STRATEGIES).
005700*
005800 01  DBT1500-TIMELINE-TABLE.
005900     05  DBT1500-MONTH OCCURS 12 TIMES INDEXED BY DBT1500-IX.
006000         10  DBT1500-MONTH-NO          PIC 9(3).
006100         10  DBT1500-REMAIN-BAL        PIC S9(9)V99 COMP-3.
006200         10  DBT1500-INTEREST          PIC S9(7)V99 COMP-3.
006300*
006400*    DBT1600/DBT1650 - FIRST 24 MONTHS OF THE HYBRID PAYMENT
006500*    SCHEDULE.  DBT1600-COUNT IS THE NUMBER OF DETAIL ROWS
006600*    ACTUALLY USED THIS RUN (A PORTFOLIO THAT PAYS OFF EARLY
006700*    USES FEWER THAN 480).
006800*
006900 01  DBT1600-SCHEDULE-TABLE.
007000     05  DBT1600-DETAIL OCCURS 480 TIMES INDEXED BY DBT1600-IX.
007100         10  DBT1600-MONTH-NO          PIC 9(3).
007200         10  DBT1600-NAME              PIC X(20).
007300         10  DBT1600-PAYMENT           PIC S9(7)V99 COMP-3.
007400         10  DBT1600-REMAIN-BAL        PIC S9(7)V99 COMP-3.
007500         10  DBT1600-PAID-OFF          PIC X.
007600             88  DBT1600-IS-PAID-OFF       VALUE 'Y'.
007700     05  DBT1600-COUNT                 PIC S9(4)    COMP.
007800*
007900 01  DBT1650-MONTH-TOTALS.
008000     05  DBT1650-TOTAL PIC S9(7)V99 COMP-3 OCCURS 24 TIMES
008100                        INDEXED BY DBT1650-IX.
008200*
008300*    DBT1700 - THREE BUDGET SCENARIOS (BASE, +100, +200), HYBRID
008400*    STRATEGY ONLY.  ALL THREE ROWS ARE ALWAYS FILLED - SEE THE
008500*    KNOWN-DEFECT NOTE IN DCLOPT00 4000-RUN-SCENARIOS.
008600*
008700 01  DBT1700-SCENARIO-TABLE.
008800     05  DBT1700-SCENARIO OCCURS 3 TIMES INDEXED BY DBT1700-IX.
008900         10  DBT1700-BUDGET            PIC S9(5)V99 COMP-3.
009000         10  DBT1700-MONTHS            PIC 9(3).
009100         10  DBT1700-INTEREST          PIC S9(9)V99 COMP-3.
009200*
009300 01  DBT1800-BONUS-REC.
009400     05  DBT1800-ORIG-MONTHS           PIC 9(3).
009500     05  DBT1800-ORIG-INTEREST         PIC S9(9)V99 COMP-3.
009600     05  DBT1800-ACCEL-MONTHS          PIC 9(3).
009700     05  DBT1800-ACCEL-INTEREST        PIC S9(9)V99 COMP-3.
009800     05  DBT1800-MONTHS-SAVED          PIC S9(3)    COMP-3.
009900     05  DBT1800-INTEREST-SAVED        PIC S9(9)V99 COMP-3.
010000     05  DBT1800-HAS-BONUS             PIC X.
010100         88  DBT1800-BONUS-APPLIES         VALUE 'Y'.
010200     05  FILLER                        PIC X(10).
010300*
010400*    DBT1900 - "WHY THIS ORDER" EXPLANATION LINES, HYBRID ORDER,
010500*    ONE ROW PER DEBT.
010600*
010700 01  DBT1900-EXPLAIN-TABLE.
010800     05  DBT1900-EXPLAIN OCCURS 20 TIMES INDEXED BY DBT1900-IX.
010900         10  DBT1900-RANK              PIC 9(2).
011000         10  DBT1900-NAME              PIC X(20).
011100         10  DBT1900-INT-COST          PIC S9(5)V99 COMP-3.
011200         10  DBT1900-QUICK-WIN         PIC S9(5)V99 COMP-3.
011300         10  DBT1900-BURDEN            PIC S9(3)V99 COMP-3.
011400         10  DBT1900-TEXT              PIC X(132).
