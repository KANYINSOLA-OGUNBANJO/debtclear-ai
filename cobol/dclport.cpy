000100*****************************************************************
000200*  DCLPORT.CPY                                                  *
000300*  DEBTCLEAR BATCH OPTIMIZER - PORTFOLIO / CONTROL WORKING       *
000400*  STORAGE.  THIS IS THE MASTER SHAPE FOR THE DEBT PORTFOLIO,    *
000500*  ITS BONUS-IMPACT ("ACCELERATED") TWIN, AND THE RUN CONTROL    *
000600*  RECORD.  COPY INTO WORKING-STORAGE SECTION ONLY.              *
000700*****************************************************************
000800*  CHANGE LOG
000900*  ---------------------------------------------------------
001000*  03/14/94  RJT  ORIGINAL COPYBOOK FOR PLAN 1 OF THE DEBT
001100*                 PAYOFF OPTIMIZER (DCO-014)
001200*  09/02/94  RJT  ADDED DBT1150 ACCELERATED-PORTFOLIO TWIN FOR
001300*                 THE BONUS-IMPACT RUN (DCO-031)
001400*  01/11/96  LMK  WIDENED DBT1100-BALANCE TO S9(7)V99 - SOME
001500*                 CLIENT PORTFOLIOS WERE TRUNCATING (DCO-058)
001600*  06/24/97  LMK  ADDED DBT1100-HYBRID-SCORE WORK FIELD, 4 DEC
001700*                 PLACES PER THE SCORING SPEC (DCO-066)
001800*  02/09/99  RJT  Y2K - DBT1200 REMAINS BUDGET/EXTRA ONLY, NO
001900*                 DATE FIELDS IN THIS COPYBOOK, NO CHANGE
002000*                 REQUIRED - REVIEWED AND SIGNED OFF (DCO-Y2K-04)
002100*  08/30/01  PDW  ADDED DBT1100-STATUS-FLAGS 88-LEVELS SO THE
002200*                 SIMULATOR CAN STOP TESTING A PAID DEBT (DCO-081)
002300*  05/17/04  PDW  DBT1100-NAME-R SPLIT ADDED FOR THE NARROW
002400*                 EXPLANATION-LINE COLUMN ON THE 6620 (DCO-104)
002500*  11/02/04  PDW  ADDED DBT1100-APR-RAW BYTE REDEFINE - AUDIT
002600*                 WANTED TO DUMP THE PACKED APR BYTES DURING THE
002700*                 BALANCE-DISCREPANCY REVIEW (DCO-107)
002800*  ---------------------------------------------------------
002900*
003000*    DBT1100 IS THE PORTFOLIO AS READ FROM THE DEBTS FILE.
003100*    DBT1150 IS THE SAME SHAPE, USED ONLY BY THE BONUS-IMPACT
003200*    (U4) PASS AFTER THE LUMP SUM HAS BEEN APPLIED TO THE TOP
003300*    HYBRID DEBT.  KEEP THE TWO IN STEP - IF YOU ADD A FIELD
003400*    TO ONE, ADD IT TO THE OTHER.
003500*
003600 01  DBT1100-PORTFOLIO-TABLE.
003700     05  DBT1100-ENTRY OCCURS 20 TIMES INDEXED BY DBT1100-IX.
003800         10  DBT1100-NAME              PIC X(20).
003900         10  DBT1100-NAME-R REDEFINES DBT1100-NAME.
004000             15  DBT1100-NAME-FIRST12  PIC X(12).
004100             15  DBT1100-NAME-LAST8    PIC X(8).
004200         10  DBT1100-BALANCE           PIC S9(7)V99  COMP-3.
004300         10  DBT1100-APR               PIC S9(3)V99  COMP-3.
004400         10  DBT1100-APR-RAW REDEFINES DBT1100-APR
004500                                       PIC X(3).
004600         10  DBT1100-MIN-PAYMENT       PIC S9(5)V99  COMP-3.
004700         10  DBT1100-HYBRID-SCORE      PIC S9(5)V9(4) COMP-3.
004800         10  DBT1100-STATUS-FLAGS      PIC X.
004900             88  DBT1100-DEBT-OPEN         VALUE 'O'.
005000             88  DBT1100-DEBT-CLOSED       VALUE 'C'.
005100*        RESERVED FOR THE NEXT PORTFOLIO SOURCE - DO NOT USE
005200*        WITHOUT CLEARING WITH RJT (LOAN-SERVICING FEED, DCO-112
005300*        WAS BUDGETED BUT NEVER FUNDED)
005400         10  FILLER                    PIC X(15).
005500     05  DBT1100-DEBT-COUNT            PIC S9(3)     COMP-3.
005600*
005700 01  DBT1150-ACCEL-TABLE.
005800     05  DBT1150-ENTRY OCCURS 20 TIMES INDEXED BY DBT1150-IX.
005900         10  DBT1150-NAME              PIC X(20).
006000         10  DBT1150-BALANCE           PIC S9(7)V99  COMP-3.
006100         10  DBT1150-APR               PIC S9(3)V99  COMP-3.
006200         10  DBT1150-MIN-PAYMENT       PIC S9(5)V99  COMP-3.
006300         10  DBT1150-HYBRID-SCORE      PIC S9(5)V9(4) COMP-3.
006400         10  DBT1150-STATUS-FLAGS      PIC X.
006500             88  DBT1150-DEBT-OPEN         VALUE 'O'.
006600             88  DBT1150-DEBT-CLOSED       VALUE 'C'.
006700         10  FILLER                    PIC X(15).
006800     05  DBT1150-DEBT-COUNT            PIC S9(3)     COMP-3.
006900*
007000*    DBT1200 IS THE ONE-PER-RUN CONTROL RECORD (BUDGET, EXTRA
007100*    PAYMENT).  THE FILLER BELOW IS GROWTH ROOM FOR A FUTURE
007200*    "MINIMUM MONTHS" FLOOR THAT REGIONAL ASKED FOR AND NEVER
007300*    FOLLOWED UP ON (DCO-097, CLOSED - NO ACTION).
007400*
007500 01  DBT1200-CONTROL-REC.
007600     05  DBT1200-MONTHLY-BUDGET        PIC S9(5)V99  COMP-3.
007700     05  DBT1200-EXTRA-PAYMENT         PIC S9(7)V99  COMP-3.
007800     05  FILLER                        PIC X(20).
