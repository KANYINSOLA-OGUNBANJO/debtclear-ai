000100*****************************************************************
000200*  DCLRPT.CPY                                                   *
000300*  DEBTCLEAR BATCH OPTIMIZER - 132-COLUMN PRINT LINE LAYOUTS.    *
000400*  ONE 01-LEVEL PER LINE TYPE, MOVED TO DBT-RESULTS-REC BEFORE   *
000500*  THE WRITE (SEE DCLOPT00 7000-PRINT-REPORT).                    *
000600*****************************************************************
000700*  CHANGE LOG
000800*  ---------------------------------------------------------
000900*  11/29/95  LMK  ORIGINAL PRINT LINES - STRATEGY COMPARISON AND
001000*                 TIMELINE ONLY (DCO-049)
001100*  07/03/96  LMK  ADDED SCHEDULE DETAIL/TOTAL LINES (DCO-062)
001200*  03/30/00  PDW  ADDED SCENARIO LINE (DCO-071)
001300*  10/18/02  PDW  ADDED BONUS AND EXPLANATION LINES (DCO-091)
001400*  02/09/99  RJT  Y2K - ALL DATE-FREE, REVIEWED, NO CHANGE
001500*                 REQUIRED (DCO-Y2K-06)
001600*  ---------------------------------------------------------
001700*
001800 01  DBT2000-TITLE-LINE.
001900     05  DBT2000-TL-TEXT               PIC X(60).
002000     05  FILLER                        PIC X(72).
002100*
002200 01  DBT2000-BLANK-LINE                PIC X(132) VALUE SPACES.
002300*
002400 01  DBT2000-STRATEGY-LINE.
002500     05  DBT2000-SL-NAME               PIC X(10).
002600     05  FILLER                        PIC X(2)   VALUE SPACES.
002700     05  DBT2000-SL-MONTHS             PIC ZZ9.
002800     05  FILLER                        PIC X(3)   VALUE SPACES.
002900     05  DBT2000-SL-INTEREST           PIC ZZZ,ZZZ,ZZ9.99.
003000     05  FILLER                        PIC X(3)   VALUE SPACES.
003100     05  DBT2000-SL-ORDER              PIC X(90).
003200     05  FILLER                        PIC X(7).
003300*
003400 01  DBT2000-STRATEGY-TRAILER.
003500     05  DBT2000-ST-TEXT               PIC X(50).
003600     05  FILLER                        PIC X(82).
003700*
003800 01  DBT2000-TIMELINE-LINE.
003900     05  DBT2000-TML-MONTH             PIC ZZ9.
004000     05  FILLER                        PIC X(5)   VALUE SPACES.
004100     05  DBT2000-TML-REMAIN-BAL        PIC ZZZ,ZZZ,ZZ9.99-.
004200     05  FILLER                        PIC X(5)   VALUE SPACES.
004300     05  DBT2000-TML-INTEREST          PIC Z,ZZZ,ZZ9.99-.
004400     05  FILLER                        PIC X(91).
004500*
004600 01  DBT2000-SCHEDULE-HEADER-LINE.
004700     05  FILLER                        PIC X(6)   VALUE 'MONTH '.
004800     05  DBT2000-SHL-MONTH             PIC ZZ9.
004900     05  FILLER                        PIC X(123).
005000*
005100 01  DBT2000-SCHEDULE-DETAIL-LINE.
005200     05  DBT2000-SDL-NAME              PIC X(20).
005300     05  FILLER                        PIC X(2)   VALUE SPACES.
005400     05  DBT2000-SDL-PAYMENT           PIC Z,ZZZ,ZZ9.99.
005500     05  FILLER                        PIC X(3)   VALUE SPACES.
005600     05  DBT2000-SDL-REMAIN-BAL        PIC Z,ZZZ,ZZ9.99.
005700     05  FILLER                        PIC X(3)   VALUE SPACES.
005800     05  DBT2000-SDL-PAID-OFF          PIC X.
005900     05  FILLER                        PIC X(79).
006000*
006100 01  DBT2000-SCHEDULE-TOTAL-LINE.
006200     05  DBT2000-STL-TEXT              PIC X(16)  VALUE
006300             '    TOTAL PAID '.
006400     05  DBT2000-STL-AMOUNT            PIC Z,ZZZ,ZZ9.99.
006500     05  FILLER                        PIC X(104).
006600*
006700 01  DBT2000-SCENARIO-LINE.
006800     05  DBT2000-SCL-BUDGET            PIC ZZ,ZZ9.99.
006900     05  FILLER                        PIC X(5)   VALUE SPACES.
007000     05  DBT2000-SCL-MONTHS            PIC ZZ9.
007100     05  FILLER                        PIC X(5)   VALUE SPACES.
007200     05  DBT2000-SCL-INTEREST          PIC ZZZ,ZZZ,ZZ9.99.
007300     05  FILLER                        PIC X(96).
007400*
007500 01  DBT2000-BONUS-LINE.
007600     05  DBT2000-BL-LABEL              PIC X(24).
007700     05  DBT2000-BL-MONTHS             PIC ZZ9.
007800     05  FILLER                        PIC X(5)   VALUE SPACES.
007900     05  DBT2000-BL-INTEREST           PIC ZZZ,ZZZ,ZZ9.99-.
008000     05  FILLER                        PIC X(85).
008100*
008200 01  DBT2000-EXPLAIN-LINE.
008300     05  DBT2000-EL-RANK               PIC Z9.
008400     05  FILLER                        PIC X(2)   VALUE SPACES.
008500     05  DBT2000-EL-NAME               PIC X(20).
008600     05  FILLER                        PIC X(2)   VALUE SPACES.
008700     05  DBT2000-EL-INT-COST           PIC ZZ,ZZ9.99.
008800     05  FILLER                        PIC X(2)   VALUE SPACES.
008900     05  DBT2000-EL-TEXT               PIC X(95).
