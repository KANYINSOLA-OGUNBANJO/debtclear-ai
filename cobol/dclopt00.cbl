000100*****************************************************************
000200*  DCLOPT00                                                     *
000300*  DEBTCLEAR BATCH OPTIMIZER - MAIN DRIVER                      *
000400*  READS A CLIENT'S DEBT PORTFOLIO AND RUN-CONTROL RECORD,      *
000500*  BUILDS THE THREE PAYOFF ORDERINGS, SIMULATES EACH ONE TO     *
000600*  PAYOFF, RUNS THE THREE BUDGET SCENARIOS AND THE BONUS-        *
000700*  IMPACT WHAT-IF, AND PRINTS THE SIX-SECTION RESULTS REPORT.   *
000800*****************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. DCLOPT00.
001100 AUTHOR. R J TILLMAN.
001200 INSTALLATION. CONSUMER CREDIT SERVICES - DP DIVISION.
001300 DATE-WRITTEN. 03/14/94.
001400 DATE-COMPILED.
001500 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR RELEASE
001600     OUTSIDE THE DP DIVISION.
001700*****************************************************************
001800*  CHANGE LOG
001900*  ---------------------------------------------------------
002000*  03/14/94  RJT  ORIGINAL PROGRAM - LOADS DEBTS, BUILDS THE
002100*                 AVALANCHE ORDER, SIMULATES TO PAYOFF (DCO-014)
002200*  04/02/94  RJT  ADDED SNOWBALL AND HYBRID ORDERINGS AND THE
002300*                 3-WAY STRATEGY COMPARISON REPORT (DCO-017)
002400*  09/02/94  RJT  ADDED BONUS-IMPACT RE-RUN AGAINST AN
002500*                 ACCELERATED PORTFOLIO (DCO-031)
002600*  01/11/96  LMK  WIDENED WORKING BALANCE FIELDS TO S9(7)V99 TO
002700*                 MATCH DCLPORT WIDENING (DCO-058)
002800*  06/24/97  LMK  HYBRID SCORE NOW CARRIED 4 DECIMAL PLACES SO
002900*                 TIES SORT THE SAME WAY TWICE IN A ROW (DCO-066)
003000*  11/29/95  LMK  ADDED 12-MONTH TIMELINE AND FIRST-24-MONTH
003100*                 PAYMENT SCHEDULE TO THE REPORT (DCO-049)
003200*  07/03/96  LMK  SCHEDULE NOW BUILT DURING THE HYBRID RUN ONLY -
003300*                 WAS ACCIDENTALLY REBUILDING FOR ALL THREE
003400*                 STRATEGIES AND KEEPING THE LAST ONE (DCO-062)
003500*  02/09/99  RJT  Y2K REVIEW - NO DATE ARITHMETIC IN THIS PROGRAM,
003600*                 DATE-WRITTEN/DATE-COMPILED ARE COSMETIC ONLY.
003700*                 SIGNED OFF, NO CHANGE REQUIRED (DCO-Y2K-01)
003800*  03/30/00  PDW  ADDED BASE/+100/+200 BUDGET SCENARIO SECTION
003900*                 (DCO-071)
004000*  10/18/02  PDW  ADDED BONUS-IMPACT PRINT SECTION AND THE "WHY
004100*                 THIS ORDER" EXPLANATION LINES (DCO-091)
004200*  05/17/04  PDW  EXPLANATION TEXT NOW KEYS OFF THE QUICK-WIN
004300*                 SCORE, NOT JUST APR - CLIENT SERVICE WANTED
004400*                 SMALL-BALANCE DEBTS CALLED OUT (DCO-104)
004500*  11/02/04  PDW  DEBTS FILE LAYOUT DISCREPANCY NOTED - SEE THE
004600*                 FD REMARK BELOW.  RECORD RE-SIZED TO MATCH THE
004700*                 FOUR FIELD WIDTHS, NOT THE STATED RECLEN
004800*                 (DCO-107)
004820*  12/14/04  PDW  TIMELINE MONTH INTEREST WAS BEING MOVED STRAIGHT
004840*                 FROM THE 4-DECIMAL WORKING ACCUMULATOR INTO THE
004860*                 2-DECIMAL DBT1500 FIELD - TRUNCATED INSTEAD OF
004880*                 ROUNDED.  CHANGED TO COMPUTE ... ROUNDED TO
004890*                 MATCH DBT1400/DBT1700/DBT1800 (DCO-112)
004900*  ---------------------------------------------------------
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.
005500     CONSOLE IS CRT
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT DBT-INPUT-FILE   ASSIGN TO DEBTS-IN
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT DBT-CONTROL-FILE ASSIGN TO CTL-IN
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT DBT-RESULTS-FILE ASSIGN TO RESULTS-OUT
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900*    THE SPEC SHEET FOR THIS FEED CALLS OUT A 36-BYTE RECORD BUT
007000*    THE FOUR FIELD WIDTHS BELOW (NAME 20 + BALANCE 9 + APR 5 +
007100*    MIN-PAYMENT 7) ADD TO 41.  RJT CONFIRMED WITH THE VENDOR
007200*    THAT 36 WAS A TYPO IN THEIR ORIGINAL COPYBOOK AND THE FEED
007300*    HAS ALWAYS BEEN 41 BYTES - SIZED ACCORDINGLY (DCO-107).
007400*
007500 FD  DBT-INPUT-FILE
007600     LABEL RECORDS ARE STANDARD.
007700 01  DBT-INPUT-REC.
007800     05  DBTI-NAME                     PIC X(20).
007900     05  DBTI-BALANCE                  PIC 9(7)V99.
008000     05  DBTI-APR                      PIC 9(3)V99.
008100     05  DBTI-MIN-PAYMENT              PIC 9(5)V99.
008200*
008300 FD  DBT-CONTROL-FILE
008400     LABEL RECORDS ARE STANDARD.
008500 01  DBT-CONTROL-REC.
008600     05  DBTC-BUDGET                   PIC 9(5)V99.
008700     05  DBTC-EXTRA                    PIC 9(7)V99.
008800*
008900 FD  DBT-RESULTS-FILE
009000     LABEL RECORDS ARE STANDARD.
009100 01  DBT-RESULTS-REC                   PIC X(132).
009200*
009300 WORKING-STORAGE SECTION.
009400*
009500 77  WS-EOF-SW                PIC 9         COMP        VALUE 0.
009600     88  WS-DEBTS-EOF                       VALUE 1.
009700 77  WS-SUB                   PIC S9(3)     COMP        VALUE 0.
009800 77  WS-SUB2                  PIC S9(3)     COMP        VALUE 0.
009900 77  WS-MONTH                 PIC S9(3)     COMP        VALUE 0.
010000 77  WS-BEST-IX               PIC S9(3)     COMP        VALUE 0.
010100 77  WS-MAX-BAL                PIC S9(7)V99 COMP-3      VALUE 0.
010200 77  WS-SCHED-CUR-MONTH        PIC S9(3)    COMP        VALUE 0.
010300 77  WS-SCHED-DIX              PIC S9(4)    COMP        VALUE 0.
010400 77  WS-ORDTXT-POS             PIC S9(3)    COMP        VALUE 0.
010500 77  WS-ORDTXT-ED              PIC Z9.
010600 77  WS-TML-DONE               PIC X                    VALUE 'N'.
010700     88  WS-TIMELINE-DONE                   VALUE 'Y'.
010800*
010900*    WS-SORT-WORK IS SHARED SCRATCH FOR ALL FOUR SELECTION-SORT
011000*    PASSES (AVALANCHE, SNOWBALL, HYBRID, HYBRID-ACCEL).  THE
011100*    FOUR PASSES RUN ONE AFTER ANOTHER, NEVER AT THE SAME TIME,
011200*    SO ONE SET OF FLAGS IS ENOUGH.
011300*
011400 01  WS-SORT-WORK.
011500     05  WS-SEL-FLAG           PIC X OCCURS 20 TIMES.
011600     05  FILLER                PIC X(10).
011700*
011800*    WS-SIM-CONTROL DRIVES THE ONE SHARED SIMULATION ENGINE
011900*    (3000-SIMULATE-PLAN).  THE CALLER SETS THE SOURCE PORTFOLIO,
012000*    THE ORDERING TO USE AND THE BUDGET BEFORE EACH PERFORM.
012100*
012200 01  WS-SIM-CONTROL.
012300     05  WS-SIM-BUDGET             PIC S9(5)V99   COMP-3.
012400     05  WS-SIM-MONTHS             PIC S9(3)      COMP-3.
012500     05  WS-SIM-TOTAL-INTEREST     PIC S9(9)V9(4) COMP-3.
012600     05  WS-SIM-DEBT-COUNT         PIC S9(3)      COMP-3.
012700     05  WS-SIM-SOURCE             PIC X.
012800         88  WS-SIM-SOURCE-ORIG            VALUE 'O'.
012900         88  WS-SIM-SOURCE-ACCEL           VALUE 'A'.
013000     05  WS-SIM-STRATEGY-FLAG      PIC X.
013100         88  WS-SIM-ORDER-AVALANCHE        VALUE 'A'.
013200         88  WS-SIM-ORDER-SNOWBALL         VALUE 'S'.
013300         88  WS-SIM-ORDER-HYBRID           VALUE 'H'.
013400         88  WS-SIM-ORDER-HYBRID-ACL       VALUE 'X'.
013500     05  WS-SIM-WANT-TIMELINE      PIC X          VALUE 'N'.
013600     05  WS-SIM-WANT-SCHEDULE      PIC X          VALUE 'N'.
013700     05  WS-SIM-ALL-PAID           PIC X.
013800     05  WS-SIM-MIN-SUM            PIC S9(7)V99   COMP-3.
013900     05  WS-SIM-EXTRA-POOL         PIC S9(7)V99   COMP-3.
014000     05  WS-SIM-MONTH-TOTAL        PIC S9(7)V99   COMP-3.
014100     05  WS-SIM-MONTH-INTEREST     PIC S9(7)V9(4) COMP-3.
014200     05  WS-SIM-SUM-BAL            PIC S9(9)V99   COMP-3.
014300     05  WS-SIM-PAY-AMT            PIC S9(7)V99   COMP-3.
014400     05  WS-SIM-EXTRA-PAY-AMT      PIC S9(7)V99   COMP-3.
014500     05  WS-SIM-RATE               PIC S9V9(6)    COMP-3.
014600     05  WS-SIM-DEBT-INTEREST      PIC S9(7)V9(4) COMP-3.
014700     05  WS-SIM-FIRST-OPEN-IX      PIC S9(3)      COMP-3.
014800     05  FILLER                    PIC X(10).
014900*
015000 01  WS-SIM-DEBT-TABLE.
015100     05  WS-SIM-DEBT OCCURS 20 TIMES INDEXED BY WS-SIM-IX.
015200         10  WS-SIM-NAME           PIC X(20).
015300         10  WS-SIM-BAL            PIC S9(7)V99   COMP-3.
015400         10  WS-SIM-APR            PIC S9(3)V99   COMP-3.
015500         10  WS-SIM-MIN            PIC S9(5)V99   COMP-3.
015600         10  WS-SIM-DETAIL-IX      PIC S9(4)      COMP.
015700*
015800 01  WS-SIM-ORDER-TABLE.
015900     05  WS-SIM-ORDER PIC S9(2) COMP-3 OCCURS 20 TIMES.
016000*
016100 01  WS-EXPL-EDIT-FIELDS.
016200     05  WS-EXPL-APR-ED            PIC ZZ9.99.
016300     05  WS-EXPL-AMT-ED            PIC ZZZZ9.99.
016400     05  WS-EXPL-RANK-ED           PIC Z9.
016500     05  FILLER                    PIC X(10).
016600*
016700     COPY DCLPORT.
016800     COPY DCLSIM.
016900     COPY DCLRPT.
017000*
017100 PROCEDURE DIVISION.
017200*
017216*
017232*    0010 - MAIN CONTROL FLOW.  LOAD, ORDER, SIMULATE, RUN THE
017248*    SCENARIOS, RUN THE BONUS-IMPACT WHAT-IF, BUILD THE EXPLANATIONS,
017264*    PRINT, DONE - ONE PASS, NO RESTART LOGIC, NO CHECKPOINTS.
017280*
017300 0010-MAIN-LINE.
017400     PERFORM 1000-LOAD-DEBTS THRU 1000-EXIT.
017420*
017440*    DEBTS AND CONTROL ARE LOADED BEFORE ANY ORDERING RUNS - THE
017460*    HYBRID SCORE FORMULA NEEDS EVERY BALANCE AND MINIMUM ON FILE.
017480*
017500     PERFORM 1100-LOAD-CONTROL THRU 1100-EXIT.
017600     PERFORM 2000-BUILD-ORDERS THRU 2000-EXIT.
017700     PERFORM 2900-RUN-STRATEGIES THRU 2900-EXIT.
017720*
017740*    STRATEGIES, SCENARIOS, BONUS-IMPACT AND EXPLANATIONS EACH
017760*    READ DBT1300/DBT1400 BUILT BY AN EARLIER STEP - ORDER MATTERS.
017780*
017800     PERFORM 4000-RUN-SCENARIOS THRU 4000-EXIT.
017900     PERFORM 5000-RUN-BONUS-IMPACT THRU 5000-EXIT.
018000     PERFORM 6000-BUILD-EXPLANATIONS THRU 6000-EXIT.
018100     PERFORM 7000-PRINT-REPORT THRU 7000-EXIT.
018200     PERFORM 9999-END-RTN THRU 9999-EXIT.
018220*
018240*    9999 JUST DISPLAYS A COMPLETION MESSAGE AND STOPS - THE REPORT
018260*    ITSELF IS ALREADY WRITTEN AND CLOSED BY THE TIME WE GET HERE.
018280*
018300*
018400*----------------------------------------------------------------
018500*    1000 SERIES - LOAD THE DEBT PORTFOLIO AND THE RUN CONTROL
018600*    RECORD.  A PORTFOLIO OF MORE THAN 20 DEBTS IS TRUNCATED TO
018700*    20 - THE SPEC DOES NOT CALL FOR AN OVERFLOW MESSAGE.
018800*----------------------------------------------------------------
018900 1000-LOAD-DEBTS.
019000     OPEN INPUT DBT-INPUT-FILE.
019100     MOVE 0 TO DBT1100-DEBT-COUNT.
019120*
019140*    COUNT IS RESET IN CASE THIS COPY OF WORKING-STORAGE WAS
019160*    REUSED FROM A PRIOR TEST RUN UNDER THE SAME REGION.
019180*
019200     MOVE 0 TO WS-EOF-SW.
019300     PERFORM 1010-READ-DEBT THRU 1010-EXIT
019400         UNTIL WS-DEBTS-EOF OR DBT1100-DEBT-COUNT = 20.
019420*
019440*    THE STOP-AT-20 LIMIT IS DELIBERATE (SEE THE 1000 BANNER) -
019460*    DEBT NUMBER 21 AND UP ARE SILENTLY DROPPED, NOT REJECTED.
019480*
019500     CLOSE DBT-INPUT-FILE.
019600 1000-EXIT.
019700     EXIT.
019800*
019816*
019832*    1010 - ONE DEBT PER CALL.  DBT1100-DEBT-OPEN IS SET HERE ON
019848*    EVERY LOAD SINCE THE FEED CARRIES NO STATUS BYTE OF ITS OWN -
019864*    EVERY DEBT ON THE INPUT FILE STARTS THE RUN OPEN.
019880*
019900 1010-READ-DEBT.
020000     READ DBT-INPUT-FILE
020100         AT END MOVE 1 TO WS-EOF-SW.
020200     IF NOT WS-DEBTS-EOF
020300         ADD 1 TO DBT1100-DEBT-COUNT
020400         MOVE DBTI-NAME TO DBT1100-NAME(DBT1100-DEBT-COUNT)
020500         MOVE DBTI-BALANCE TO DBT1100-BALANCE(DBT1100-DEBT-COUNT)
020600         MOVE DBTI-APR TO DBT1100-APR(DBT1100-DEBT-COUNT)
020700         MOVE DBTI-MIN-PAYMENT TO
020800             DBT1100-MIN-PAYMENT(DBT1100-DEBT-COUNT)
020900         SET DBT1100-DEBT-OPEN(DBT1100-DEBT-COUNT) TO TRUE.
020920*
020940*    A ZERO-BALANCE DEBT ON THE INPUT FILE IS STILL MARKED OPEN -
020960*    3150 CLOSES IT OUT NATURALLY THE FIRST MONTH OF THE RUN.
020980*
021000 1010-EXIT.
021100     EXIT.
021200*
021216*
021232*    1100 - THE CONTROL RECORD IS OPTIONAL ON SOME RUNS.  AT END
021248*    LEAVES DBTC-BUDGET/DBTC-EXTRA AT THE ZEROS MOVED ABOVE RATHER
021264*    THAN ABENDING THE JOB.
021280*
021300 1100-LOAD-CONTROL.
021400     OPEN INPUT DBT-CONTROL-FILE.
021500     MOVE ZEROS TO DBTC-BUDGET DBTC-EXTRA.
021520*
021540*    ZEROS FIRST, THEN THE READ BELOW OVERLAYS THEM IF A CONTROL
021560*    RECORD IS ACTUALLY PRESENT ON THE FEED.
021580*
021600     READ DBT-CONTROL-FILE
021700         AT END CONTINUE.
021800     MOVE DBTC-BUDGET TO DBT1200-MONTHLY-BUDGET.
021900     MOVE DBTC-EXTRA TO DBT1200-EXTRA-PAYMENT.
022000     CLOSE DBT-CONTROL-FILE.
022100 1100-EXIT.
022200     EXIT.
022300*
022400*----------------------------------------------------------------
022500*    2000 SERIES - BUILD THE THREE PRIORITY ORDERINGS (U1).
022600*    EACH IS A STABLE SELECTION SORT OVER DBT1100-ENTRY - THE
022700*    PORTFOLIO NEVER HOLDS MORE THAN 20 DEBTS SO THE O(N**2)
022800*    PASS COSTS NOTHING.  TIES KEEP THE INPUT (FILE) ORDER
022900*    BECAUSE EACH SCAN ONLY REPLACES THE CURRENT BEST ON A
023000*    STRICT IMPROVEMENT.
023100*----------------------------------------------------------------
023200 2000-BUILD-ORDERS.
023300     PERFORM 2100-ORDER-AVALANCHE THRU 2100-EXIT.
023320*
023340*    ALL THREE ORDERINGS RUN AGAINST THE SAME ORIGINAL PORTFOLIO -
023360*    NONE OF THEM CHANGE DBT1100-BALANCE.
023380*
023400     PERFORM 2200-ORDER-SNOWBALL THRU 2200-EXIT.
023500     PERFORM 2300-ORDER-HYBRID THRU 2300-EXIT.
023600 2000-EXIT.
023700     EXIT.
023800*
023900*    2100 - HIGHEST APR FIRST.
024000*
024100 2100-ORDER-AVALANCHE.
024200     PERFORM 2105-AVAL-RESET-FLAG
024300         VARYING WS-SUB FROM 1 BY 1
024400         UNTIL WS-SUB > DBT1100-DEBT-COUNT.
024500     PERFORM 2110-AVAL-PICK
024600         VARYING WS-SUB FROM 1 BY 1
024700         UNTIL WS-SUB > DBT1100-DEBT-COUNT.
024800 2100-EXIT.
024900     EXIT.
025000*
025016*
025032*    2105 - CLEARS THE SELECTION FLAG BEFORE EACH PICK PASS SO A
025048*    DEBT FLAGGED FOR A DIFFERENT STRATEGY'S ORDER TABLE IS STILL
025064*    ELIGIBLE HERE.
025080*
025100 2105-AVAL-RESET-FLAG.
025200     MOVE 'N' TO WS-SEL-FLAG(WS-SUB).
025300 2105-EXIT.
025400     EXIT.
025500*
025516*
025532*    2110 - ONE PASS OF THE SELECTION SORT.  PICKS THE HIGHEST
025548*    UNFLAGGED APR AND PLACES IT AT SLOT WS-SUB OF THE AVALANCHE
025564*    ORDER TABLE.
025580*
025600 2110-AVAL-PICK.
025700     MOVE 0 TO WS-BEST-IX.
025800     PERFORM 2111-AVAL-SCAN
025900         VARYING WS-SUB2 FROM 1 BY 1
026000         UNTIL WS-SUB2 > DBT1100-DEBT-COUNT.
026100     MOVE WS-BEST-IX TO DBT1300-AVALANCHE-ORDER(WS-SUB).
026120*
026140*    SLOT WS-SUB NOW HOLDS THE DEBT SUBSCRIPT, NOT THE DEBT ITSELF -
026160*    3020 LOOKS THIS TABLE UP LATER TO DRIVE THE SIMULATION.
026180*
026200     MOVE 'Y' TO WS-SEL-FLAG(WS-BEST-IX).
026300 2110-EXIT.
026400     EXIT.
026500*
026520*
026540*    2111 - THE INNER SCAN.  STRICT '>' KEEPS THE FIRST DEBT SEEN
026560*    ON A TIE, WHICH IS WHY THE ORDER TABLE NEVER FLIPS ON A RERUN.
026580*
026600 2111-AVAL-SCAN.
026700     IF WS-SEL-FLAG(WS-SUB2) = 'N'
026800         IF WS-BEST-IX = 0
026900            OR DBT1100-APR(WS-SUB2) > DBT1100-APR(WS-BEST-IX)
027000             MOVE WS-SUB2 TO WS-BEST-IX.
027100 2111-EXIT.
027200     EXIT.
027300*
027400*    2200 - LOWEST BALANCE FIRST.
027500*
027600 2200-ORDER-SNOWBALL.
027700     PERFORM 2205-SNOW-RESET-FLAG
027800         VARYING WS-SUB FROM 1 BY 1
027900         UNTIL WS-SUB > DBT1100-DEBT-COUNT.
028000     PERFORM 2210-SNOW-PICK
028100         VARYING WS-SUB FROM 1 BY 1
028200         UNTIL WS-SUB > DBT1100-DEBT-COUNT.
028300 2200-EXIT.
028400     EXIT.
028500*
028520*
028540*    2205 - SAME FLAG RESET AS 2105, RUN AGAIN FOR THE SNOWBALL
028560*    PASS.
028580*
028600 2205-SNOW-RESET-FLAG.
028700     MOVE 'N' TO WS-SEL-FLAG(WS-SUB).
028800 2205-EXIT.
028900     EXIT.
029000*
029016*
029032*    2210 - ONE PASS OF THE SELECTION SORT.  PICKS THE LOWEST
029048*    UNFLAGGED BALANCE AND PLACES IT AT SLOT WS-SUB OF THE SNOWBALL
029064*    ORDER TABLE.
029080*
029100 2210-SNOW-PICK.
029200     MOVE 0 TO WS-BEST-IX.
029300     PERFORM 2211-SNOW-SCAN
029400         VARYING WS-SUB2 FROM 1 BY 1
029500         UNTIL WS-SUB2 > DBT1100-DEBT-COUNT.
029600     MOVE WS-BEST-IX TO DBT1300-SNOWBALL-ORDER(WS-SUB).
029625*
029650*    SAME SUBSCRIPT-TABLE CONVENTION AS THE AVALANCHE ORDER ABOVE.
029675*
029700     MOVE 'Y' TO WS-SEL-FLAG(WS-BEST-IX).
029800 2210-EXIT.
029900     EXIT.
030000*
030020*
030040*    2211 - THE INNER SCAN.  STRICT '<' ON BALANCE, SAME TIE-BREAK
030060*    REASONING AS 2111.
030080*
030100 2211-SNOW-SCAN.
030200     IF WS-SEL-FLAG(WS-SUB2) = 'N'
030300         IF WS-BEST-IX = 0
030400            OR DBT1100-BALANCE(WS-SUB2) < DBT1100-BALANCE(WS-BEST-IX)
030500             MOVE WS-SUB2 TO WS-BEST-IX.
030600 2211-EXIT.
030700     EXIT.
030800*
030900*    2300 - HIGHEST HYBRID SCORE FIRST.  SCORE = APR * .5 +
031000*    (5000 / MAX(BALANCE,100)) * .3 + MIN-PAYMENT * .2, CARRIED
031100*    4 DECIMAL PLACES SO A TIE ON THE PRINTED 2-DECIMAL VALUE
031200*    DOES NOT FLIP THE ORDER ON A RE-RUN.
031300*
031400 2300-ORDER-HYBRID.
031500     PERFORM 2290-CALC-SCORE
031520*
031540*    SCORES ARE COMPUTED FOR ALL 20 SLOTS BEFORE THE PICK PASS
031560*    STARTS - THE PICK PASS ONLY READS DBT1100-HYBRID-SCORE.
031580*
031600         VARYING WS-SUB FROM 1 BY 1
031700         UNTIL WS-SUB > DBT1100-DEBT-COUNT.
031800     PERFORM 2305-HYBR-RESET-FLAG
031900         VARYING WS-SUB FROM 1 BY 1
032000         UNTIL WS-SUB > DBT1100-DEBT-COUNT.
032100     PERFORM 2310-HYBR-PICK
032200         VARYING WS-SUB FROM 1 BY 1
032300         UNTIL WS-SUB > DBT1100-DEBT-COUNT.
032400 2300-EXIT.
032500     EXIT.
032600*
032616*
032632*    2290 - THE HYBRID SCORE ITSELF (DCO-066).  BALANCE IS FLOORED
032648*    AT 100 SO A NEARLY-PAID-OFF DEBT DOES NOT BLOW UP THE
032664*    5000/BALANCE TERM.
032680*
032700 2290-CALC-SCORE.
032800     IF DBT1100-BALANCE(WS-SUB) > 100
032900         MOVE DBT1100-BALANCE(WS-SUB) TO WS-MAX-BAL
033000     ELSE
033100         MOVE 100 TO WS-MAX-BAL.
033200     COMPUTE DBT1100-HYBRID-SCORE(WS-SUB) ROUNDED =
033300         (DBT1100-APR(WS-SUB) * 0.5)
033400       + ((5000 / WS-MAX-BAL) * 0.3)
033500       + (DBT1100-MIN-PAYMENT(WS-SUB) * 0.2).
033600 2290-EXIT.
033700     EXIT.
033800*
033820*
033840*    2305 - SAME FLAG RESET AS 2105/2205, RUN AGAIN FOR THE HYBRID
033860*    PASS.
033880*
033900 2305-HYBR-RESET-FLAG.
034000     MOVE 'N' TO WS-SEL-FLAG(WS-SUB).
034100 2305-EXIT.
034200     EXIT.
034300*
034316*
034332*    2310 - ONE PASS OF THE SELECTION SORT.  PICKS THE HIGHEST
034348*    UNFLAGGED HYBRID SCORE AND PLACES IT AT SLOT WS-SUB OF THE
034364*    HYBRID ORDER TABLE.
034380*
034400 2310-HYBR-PICK.
034500     MOVE 0 TO WS-BEST-IX.
034600     PERFORM 2311-HYBR-SCAN
034700         VARYING WS-SUB2 FROM 1 BY 1
034800         UNTIL WS-SUB2 > DBT1100-DEBT-COUNT.
034900     MOVE WS-BEST-IX TO DBT1300-HYBRID-ORDER(WS-SUB).
034916*
034932*    THIS TABLE FEEDS THREE DIFFERENT CONSUMERS LATER - THE
034948*    SIMULATION, THE STRATEGY-COMPARISON PRINT, AND THE
034964*    EXPLANATION SECTION - ALL THREE WALK IT IN THIS SAME ORDER.
034980*
035000     MOVE 'Y' TO WS-SEL-FLAG(WS-BEST-IX).
035100 2310-EXIT.
035200     EXIT.
035300*
035316*
035332*    2311 - THE INNER SCAN.  COMPARES THE 4-DECIMAL SCORE, NOT THE
035348*    2-DECIMAL PRINTED VALUE, SO A DISPLAYED TIE STILL SORTS THE
035364*    SAME WAY TWICE IN A ROW (DCO-066).
035380*
035400 2311-HYBR-SCAN.
035500     IF WS-SEL-FLAG(WS-SUB2) = 'N'
035600         IF WS-BEST-IX = 0
035700            OR DBT1100-HYBRID-SCORE(WS-SUB2) >
035800               DBT1100-HYBRID-SCORE(WS-BEST-IX)
035900             MOVE WS-SUB2 TO WS-BEST-IX.
036000 2311-EXIT.
036100     EXIT.
036200*
036300*----------------------------------------------------------------
036400*    2900 SERIES - RUN ALL THREE STRATEGIES AT THE BASE BUDGET
036500*    (U2).  THE HYBRID RUN IS THE ONE FLAGGED TO ALSO CAPTURE
036600*    THE 12-MONTH TIMELINE AND THE FIRST-24-MONTH SCHEDULE FOR
036700*    THE REPORT (DCO-062).
036800*----------------------------------------------------------------
036900 2900-RUN-STRATEGIES.
037000     MOVE DBT1200-MONTHLY-BUDGET TO WS-SIM-BUDGET.
037100     SET WS-SIM-SOURCE-ORIG TO TRUE.
037200     MOVE 'N' TO WS-SIM-WANT-TIMELINE.
037300     MOVE 'N' TO WS-SIM-WANT-SCHEDULE.
037400     SET WS-SIM-ORDER-AVALANCHE TO TRUE.
037420*
037440*    BUDGET, TIMELINE/SCHEDULE FLAGS AND STRATEGY ARE ALL SET
037460*    BEFORE EVERY PERFORM OF 3000 - THE ENGINE TRUSTS THE CALLER.
037480*
037500     PERFORM 3000-SIMULATE-PLAN THRU 3000-EXIT.
037600     MOVE 'AVALANCHE ' TO DBT1400-STRATEGY-NAME(1).
037620*
037640*    STRATEGY NAME IS SPACE-PADDED TO 10 BYTES TO MATCH
037660*    DBT1400-STRATEGY-NAME - THE PRINT LINE JUST MOVES IT THROUGH.
037680*
037700     MOVE WS-SIM-MONTHS TO DBT1400-MONTHS(1).
037800     COMPUTE DBT1400-INTEREST(1) ROUNDED = WS-SIM-TOTAL-INTEREST.
037900*
038000     SET WS-SIM-ORDER-SNOWBALL TO TRUE.
038020*
038040*    SLOT 2 OF DBT1400 IS SNOWBALL - THE STRATEGY-COMPARISON
038060*    REPORT PRINTS ALL THREE SLOTS IN THIS SAME FIXED ORDER.
038080*
038100     PERFORM 3000-SIMULATE-PLAN THRU 3000-EXIT.
038200     MOVE 'SNOWBALL  ' TO DBT1400-STRATEGY-NAME(2).
038300     MOVE WS-SIM-MONTHS TO DBT1400-MONTHS(2).
038400     COMPUTE DBT1400-INTEREST(2) ROUNDED = WS-SIM-TOTAL-INTEREST.
038500*
038600     SET WS-SIM-ORDER-HYBRID TO TRUE.
038620*
038640*    HYBRID IS SLOT 3 AND THE ONLY ONE OF THE THREE THAT CAPTURES
038660*    THE TIMELINE AND SCHEDULE TABLES (DCO-062).
038680*
038700     MOVE 'Y' TO WS-SIM-WANT-TIMELINE.
038800     MOVE 'Y' TO WS-SIM-WANT-SCHEDULE.
038900     PERFORM 3000-SIMULATE-PLAN THRU 3000-EXIT.
039000     MOVE 'HYBRID    ' TO DBT1400-STRATEGY-NAME(3).
039100     MOVE WS-SIM-MONTHS TO DBT1400-MONTHS(3).
039200     COMPUTE DBT1400-INTEREST(3) ROUNDED = WS-SIM-TOTAL-INTEREST.
039300 2900-EXIT.
039400     EXIT.
039500*
039600*----------------------------------------------------------------
039700*    3000 SERIES - THE ONE SHARED SIMULATION ENGINE (U2).  THE
039800*    CALLER LOADS WS-SIM-SOURCE (ORIGINAL OR ACCELERATED
039900*    PORTFOLIO), WS-SIM-STRATEGY-FLAG (WHICH ORDER TABLE) AND
040000*    WS-SIM-BUDGET BEFORE EACH PERFORM.  RULES, IN ORDER, EACH
040100*    MONTH:  PAY EACH OPEN DEBT ITS MINIMUM (CAPPED AT ITS
040200*    BALANCE);  ANY BUDGET LEFT OVER GOES ENTIRELY TO THE FIRST
040300*    STILL-OPEN DEBT IN PRIORITY ORDER;  INTEREST THEN ACCRUES
040400*    ON THE REMAINING BALANCE OF EVERY OPEN DEBT AND IS TRACKED
040500*    SEPARATELY - IT DOES NOT COMPOUND INTO THE BALANCE THIS
040600*    MONTH.  THE RUN STOPS WHEN ALL BALANCES REACH ZERO OR AT
040700*    360 MONTHS, WHICHEVER COMES FIRST.
040800*----------------------------------------------------------------
040900 3000-SIMULATE-PLAN.
041000     PERFORM 3010-SIM-LOAD-DEBT
041100         VARYING WS-SUB FROM 1 BY 1
041200         UNTIL WS-SUB > DBT1100-DEBT-COUNT.
041300     MOVE DBT1100-DEBT-COUNT TO WS-SIM-DEBT-COUNT.
041320*
041340*    WORKING COUNT IS COPIED SO THE SIMULATION LOOP NEVER TOUCHES
041360*    DBT1100-DEBT-COUNT ITSELF.
041380*
041400     PERFORM 3020-SIM-LOAD-ORDER
041500         VARYING WS-SUB FROM 1 BY 1
041600         UNTIL WS-SUB > WS-SIM-DEBT-COUNT.
041700     MOVE 0 TO WS-SIM-TOTAL-INTEREST.
041800     MOVE 0 TO DBT1600-COUNT.
041820*
041840*    RESET EVERY RUN - ONLY THE SCHEDULE-CAPTURING (HYBRID) RUN
041860*    EVER ADVANCES THIS COUNT PAST ZERO.
041880*
041900     IF WS-SIM-WANT-SCHEDULE = 'Y'
042000         PERFORM 3105-SIM-ZERO-TOTALS
042100             VARYING WS-SUB2 FROM 1 BY 1
042200             UNTIL WS-SUB2 > 24.
042300     MOVE 1 TO WS-MONTH.
042400     MOVE 'N' TO WS-SIM-ALL-PAID.
042500     PERFORM 3100-SIM-ONE-MONTH THRU 3100-EXIT
042600         UNTIL WS-SIM-ALL-PAID = 'Y' OR WS-MONTH > 360.
042700     IF WS-SIM-ALL-PAID = 'Y'
042720*
042740*    360 IS THE HARD CAP.  A PLAN THAT NEVER PAYS OFF (BUDGET TOO
042760*    SMALL TO COVER THE MINIMUMS) IS REPORTED AT 360 MONTHS FLAT.
042780*
042800         MOVE WS-MONTH TO WS-SIM-MONTHS
042900     ELSE
043000         MOVE 360 TO WS-SIM-MONTHS.
043100 3000-EXIT.
043200     EXIT.
043300*
043400*    3105 CLEARS THE MONTH-TOTAL TABLE BEFORE A SCHEDULE-CAPTURING
043500*    RUN SO A PRIOR STRATEGY'S TOTALS NEVER BLEED INTO THIS ONE.
043600*
043700 3105-SIM-ZERO-TOTALS.
043800     MOVE 0 TO DBT1650-TOTAL(WS-SUB2).
043900 3105-EXIT.
044000     EXIT.
044100*
044112*
044124*    3010 - COPIES ONE DEBT INTO THE WORKING SIMULATION TABLE FROM
044136*    WHICHEVER PORTFOLIO THE CALLER SELECTED.  WS-SIM-DETAIL-IX IS
044148*    ZEROED HERE SO A DEBT THAT PAYS OFF BEFORE MONTH 24 AND NEVER
044160*    APPEARS ON THE PRINTED SCHEDULE LEAVES NO STALE SUBSCRIPT
044172*    BEHIND.
044184*
044200 3010-SIM-LOAD-DEBT.
044300     IF WS-SIM-SOURCE-ORIG
044400         MOVE DBT1100-NAME(WS-SUB) TO WS-SIM-NAME(WS-SUB)
044500         MOVE DBT1100-BALANCE(WS-SUB) TO WS-SIM-BAL(WS-SUB)
044600         MOVE DBT1100-APR(WS-SUB) TO WS-SIM-APR(WS-SUB)
044700         MOVE DBT1100-MIN-PAYMENT(WS-SUB) TO WS-SIM-MIN(WS-SUB)
044800     ELSE
044900         MOVE DBT1150-NAME(WS-SUB) TO WS-SIM-NAME(WS-SUB)
045000         MOVE DBT1150-BALANCE(WS-SUB) TO WS-SIM-BAL(WS-SUB)
045100         MOVE DBT1150-APR(WS-SUB) TO WS-SIM-APR(WS-SUB)
045200         MOVE DBT1150-MIN-PAYMENT(WS-SUB) TO WS-SIM-MIN(WS-SUB).
045300     MOVE 0 TO WS-SIM-DETAIL-IX(WS-SUB).
045400 3010-EXIT.
045500     EXIT.
045600*
045700*    THE ORDER TABLES ARE 1-BASED SUBSCRIPTS INTO DBT1100-ENTRY
045800*    (OR DBT1150-ENTRY, SAME NUMBERING) - THIS PARAGRAPH JUST
045900*    COPIES THE ONE THE CALLER ASKED FOR INTO WS-SIM-ORDER SO
046000*    3100 AND ITS CHILDREN NEVER NEED TO KNOW WHICH STRATEGY IS
046100*    RUNNING.
046200*
046300 3020-SIM-LOAD-ORDER.
046400     IF WS-SIM-ORDER-AVALANCHE
046500         MOVE DBT1300-AVALANCHE-ORDER(WS-SUB) TO WS-SIM-ORDER(WS-SUB)
046600     ELSE
046700     IF WS-SIM-ORDER-SNOWBALL
046800         MOVE DBT1300-SNOWBALL-ORDER(WS-SUB) TO WS-SIM-ORDER(WS-SUB)
046900     ELSE
047000     IF WS-SIM-ORDER-HYBRID
047100         MOVE DBT1300-HYBRID-ORDER(WS-SUB) TO WS-SIM-ORDER(WS-SUB)
047200     ELSE
047300         MOVE DBT1300-HYBRID-ORDER-ACL(WS-SUB) TO WS-SIM-ORDER(WS-SUB).
047400 3020-EXIT.
047500     EXIT.
047600*
047700*    3100 - ONE CALENDAR MONTH OF THE PLAN:  MINIMUMS, THEN THE
047800*    EXTRA-PAYMENT POOL, THEN INTEREST ACCRUAL, THEN THE PAYOFF
047900*    CHECK.  WS-MONTH IS ONLY ADVANCED WHEN THE PORTFOLIO IS NOT
048000*    YET FULLY PAID, SO A PLAN THAT FINISHES IN MONTH 7 REPORTS
048100*    WS-SIM-MONTHS = 7, NOT 8.
048200*
048300 3100-SIM-ONE-MONTH.
048400     MOVE 0 TO WS-SIM-MIN-SUM.
048500     MOVE 0 TO WS-SIM-MONTH-TOTAL.
048600     MOVE 0 TO WS-SIM-MONTH-INTEREST.
048700     PERFORM 3110-SIM-PAY-MINIMUM
048720*
048740*    MINIMUMS GO OUT FIRST, EVERY MONTH, BEFORE A DIME OF THE
048760*    EXTRA-PAYMENT POOL IS TOUCHED.
048780*
048800         VARYING WS-SUB FROM 1 BY 1
048900         UNTIL WS-SUB > WS-SIM-DEBT-COUNT.
049000     COMPUTE WS-SIM-EXTRA-POOL = WS-SIM-BUDGET - WS-SIM-MIN-SUM.
049020*
049040*    A BUDGET THAT DOES NOT EVEN COVER THE MINIMUMS LEAVES A
049060*    NEGATIVE POOL HERE - FLOORED TO ZERO ON THE NEXT LINE.
049080*
049100     IF WS-SIM-EXTRA-POOL < 0
049200         MOVE 0 TO WS-SIM-EXTRA-POOL.
049300     PERFORM 3120-SIM-APPLY-EXTRA THRU 3120-EXIT.
049400     PERFORM 3130-SIM-ACCRUE-INT
049500         VARYING WS-SUB FROM 1 BY 1
049600         UNTIL WS-SUB > WS-SIM-DEBT-COUNT.
049700     ADD WS-SIM-MONTH-INTEREST TO WS-SIM-TOTAL-INTEREST.
049720*
049740*    RUNNING TOTAL FOR THE WHOLE PLAN - THIS IS THE FIGURE THAT
049760*    ENDS UP ROUNDED INTO DBT1400/DBT1700/DBT1800 INTEREST.
049780*
049800     IF WS-SIM-WANT-TIMELINE = 'Y' AND WS-MONTH NOT > 12
049900         PERFORM 3140-SIM-STORE-TIMELINE THRU 3140-EXIT.
049920*
049940*    TIMELINE CAPTURE STOPS AFTER MONTH 12 EVEN IF THE PLAN RUNS
049960*    LONGER - THE REPORT SECTION IS A 12-ROW TABLE, NOT MORE.
049980*
050000     MOVE 'Y' TO WS-SIM-ALL-PAID.
050100     PERFORM 3150-SIM-CHECK-PAID
050200         VARYING WS-SUB FROM 1 BY 1
050300         UNTIL WS-SUB > WS-SIM-DEBT-COUNT.
050400     IF WS-SIM-ALL-PAID NOT = 'Y'
050500         ADD 1 TO WS-MONTH.
050520*
050540*    MONTH ONLY ADVANCES WHEN SOMETHING IS STILL OPEN - SEE THE
050560*    3100 BANNER FOR WHY A 7-MONTH PAYOFF REPORTS AS 7, NOT 8.
050580*
050600 3100-EXIT.
050700     EXIT.
050800*
050900*    3110 - MINIMUM PAYMENT ON EVERY STILL-OPEN DEBT.  THE
051000*    STATED MINIMUM (NOT THE CAPPED PAYMENT ACTUALLY MADE) IS
051100*    WHAT COUNTS TOWARD THE EXTRA-PAYMENT POOL CALCULATION.
051200*
051300 3110-SIM-PAY-MINIMUM.
051400     IF WS-SIM-BAL(WS-SUB) > 0
051500         ADD WS-SIM-MIN(WS-SUB) TO WS-SIM-MIN-SUM
051600         IF WS-SIM-MIN(WS-SUB) < WS-SIM-BAL(WS-SUB)
051700             MOVE WS-SIM-MIN(WS-SUB) TO WS-SIM-PAY-AMT
051800         ELSE
051900             MOVE WS-SIM-BAL(WS-SUB) TO WS-SIM-PAY-AMT
052000         END-IF
052100         SUBTRACT WS-SIM-PAY-AMT FROM WS-SIM-BAL(WS-SUB)
052200         ADD WS-SIM-PAY-AMT TO WS-SIM-MONTH-TOTAL
052300         IF WS-SIM-WANT-SCHEDULE = 'Y' AND WS-MONTH NOT > 24
052400             PERFORM 3115-SIM-STORE-DETAIL THRU 3115-EXIT
052500         END-IF.
052600 3110-EXIT.
052700     EXIT.
052800*
052816*
052832*    3115 - ONE ROW OF THE PRINTED PAYMENT SCHEDULE (DCO-049),
052848*    MINIMUM-PAYMENT PORTION ONLY.  3126 ADDS THE EXTRA-PAYMENT
052864*    PORTION ONTO THIS SAME ROW LATER IN THE SAME MONTH.
052880*
052900 3115-SIM-STORE-DETAIL.
053000     ADD 1 TO DBT1600-COUNT.
053100     MOVE DBT1600-COUNT TO WS-SIM-DETAIL-IX(WS-SUB).
053200     MOVE WS-MONTH TO DBT1600-MONTH-NO(DBT1600-COUNT).
053300     MOVE WS-SIM-NAME(WS-SUB) TO DBT1600-NAME(DBT1600-COUNT).
053400     MOVE WS-SIM-PAY-AMT TO DBT1600-PAYMENT(DBT1600-COUNT).
053500     MOVE WS-SIM-BAL(WS-SUB) TO DBT1600-REMAIN-BAL(DBT1600-COUNT).
053600     ADD WS-SIM-PAY-AMT TO DBT1650-TOTAL(WS-MONTH).
053700     IF WS-SIM-BAL(WS-SUB) > 0
053800         MOVE 'N' TO DBT1600-PAID-OFF(DBT1600-COUNT)
053900     ELSE
054000         MOVE 'Y' TO DBT1600-PAID-OFF(DBT1600-COUNT).
054100 3115-EXIT.
054200     EXIT.
054300*
054400*    3120 - THE ENTIRE EXTRA-PAYMENT POOL GOES TO THE FIRST
054500*    STILL-OPEN DEBT IN PRIORITY ORDER - NEVER SPLIT ACROSS TWO
054600*    DEBTS IN THE SAME MONTH.
054700*
054800 3120-SIM-APPLY-EXTRA.
054900     MOVE 0 TO WS-SIM-FIRST-OPEN-IX.
055000     PERFORM 3121-SIM-FIND-FIRST-OPEN
055100         VARYING WS-SUB FROM 1 BY 1
055200         UNTIL WS-SUB > WS-SIM-DEBT-COUNT
055300            OR WS-SIM-FIRST-OPEN-IX NOT = 0.
055400     IF WS-SIM-FIRST-OPEN-IX NOT = 0 AND WS-SIM-EXTRA-POOL > 0
055500         PERFORM 3125-SIM-PAY-EXTRA THRU 3125-EXIT.
055600 3120-EXIT.
055700     EXIT.
055800*
055816*
055832*    3121 - WALKS THE PRIORITY ORDER, NOT THE PORTFOLIO SUBSCRIPT
055848*    ORDER, TO FIND THE ONE DEBT THAT GETS THIS MONTH'S
055864*    EXTRA-PAYMENT POOL.
055880*
055900 3121-SIM-FIND-FIRST-OPEN.
056000     IF WS-SIM-BAL(WS-SIM-ORDER(WS-SUB)) > 0
056100         MOVE WS-SIM-ORDER(WS-SUB) TO WS-SIM-FIRST-OPEN-IX.
056200 3121-EXIT.
056300     EXIT.
056400*
056416*
056432*    3125 - CAPS THE EXTRA PAYMENT AT THE TARGET DEBT'S REMAINING
056448*    BALANCE SO A DEBT NEVER GOES NEGATIVE ON ITS FINAL PAYOFF
056464*    MONTH.
056480*
056500 3125-SIM-PAY-EXTRA.
056600     IF WS-SIM-EXTRA-POOL < WS-SIM-BAL(WS-SIM-FIRST-OPEN-IX)
056700         MOVE WS-SIM-EXTRA-POOL TO WS-SIM-EXTRA-PAY-AMT
056800     ELSE
056900         MOVE WS-SIM-BAL(WS-SIM-FIRST-OPEN-IX) TO WS-SIM-EXTRA-PAY-AMT.
057000     SUBTRACT WS-SIM-EXTRA-PAY-AMT FROM WS-SIM-BAL(WS-SIM-FIRST-OPEN-IX).
057100     ADD WS-SIM-EXTRA-PAY-AMT TO WS-SIM-MONTH-TOTAL.
057200     IF WS-SIM-WANT-SCHEDULE = 'Y' AND WS-MONTH NOT > 24
057300         PERFORM 3126-SIM-UPDATE-DETAIL THRU 3126-EXIT.
057400 3125-EXIT.
057500     EXIT.
057600*
057616*
057632*    3126 - ADDS THE EXTRA-PAYMENT AMOUNT ONTO THE SAME SCHEDULE
057648*    ROW 3115 ALREADY WROTE THIS MONTH FOR THE TARGET DEBT, AND
057664*    REFRESHES THE REMAINING-BALANCE AND PAID-OFF COLUMNS.
057680*
057700 3126-SIM-UPDATE-DETAIL.
057800     MOVE WS-SIM-DETAIL-IX(WS-SIM-FIRST-OPEN-IX) TO WS-SCHED-DIX.
057900     ADD WS-SIM-EXTRA-PAY-AMT TO DBT1600-PAYMENT(WS-SCHED-DIX).
058000     ADD WS-SIM-EXTRA-PAY-AMT TO DBT1650-TOTAL(WS-MONTH).
058100     MOVE WS-SIM-BAL(WS-SIM-FIRST-OPEN-IX) TO
058200         DBT1600-REMAIN-BAL(WS-SCHED-DIX).
058300     IF WS-SIM-BAL(WS-SIM-FIRST-OPEN-IX) > 0
058400         MOVE 'N' TO DBT1600-PAID-OFF(WS-SCHED-DIX)
058500     ELSE
058600         MOVE 'Y' TO DBT1600-PAID-OFF(WS-SCHED-DIX).
058700 3126-EXIT.
058800     EXIT.
058900*
059000*    3130 - INTEREST ACCRUES ON EVERY DEBT STILL CARRYING A
059100*    BALANCE AFTER THIS MONTH'S PAYMENTS.  MONTHLY RATE IS
059200*    APR / 100 / 12, CARRIED 6 DECIMAL PLACES.  THE ACCRUED
059300*    AMOUNT IS A COST METRIC ONLY - IT IS NEVER ADDED BACK INTO
059400*    WS-SIM-BAL.
059500*
059600 3130-SIM-ACCRUE-INT.
059700     IF WS-SIM-BAL(WS-SUB) > 0
059800         COMPUTE WS-SIM-RATE ROUNDED = WS-SIM-APR(WS-SUB) / 100 / 12
059900         COMPUTE WS-SIM-DEBT-INTEREST ROUNDED =
060000             WS-SIM-BAL(WS-SUB) * WS-SIM-RATE
060100         ADD WS-SIM-DEBT-INTEREST TO WS-SIM-MONTH-INTEREST.
060200 3130-EXIT.
060300     EXIT.
060400*
060416*
060432*    3140 - ONE ROW OF THE 12-MONTH TIMELINE (DCO-049).  REMAINING
060448*    BALANCE IS THE SUM ACROSS ALL DEBTS, NOT JUST THE ONE GETTING
060464*    THE EXTRA PAYMENT THIS MONTH.
060480*
060500 3140-SIM-STORE-TIMELINE.
060600     MOVE WS-MONTH TO DBT1500-MONTH-NO(WS-MONTH).
060700     MOVE 0 TO WS-SIM-SUM-BAL.
060800     PERFORM 3141-SIM-SUM-BAL
060900         VARYING WS-SUB2 FROM 1 BY 1
061000         UNTIL WS-SUB2 > WS-SIM-DEBT-COUNT.
061100     MOVE WS-SIM-SUM-BAL TO DBT1500-REMAIN-BAL(WS-MONTH).
061200     COMPUTE DBT1500-INTEREST(WS-MONTH) ROUNDED = WS-SIM-MONTH-INTEREST.
061300 3140-EXIT.
061400     EXIT.
061500*
061525*
061550*    3141 - ACCUMULATOR FOR 3140, ONE DEBT AT A TIME.
061575*
061600 3141-SIM-SUM-BAL.
061700     ADD WS-SIM-BAL(WS-SUB2) TO WS-SIM-SUM-BAL.
061800 3141-EXIT.
061900     EXIT.
062000*
062020*
062040*    3150 - ANY DEBT STILL CARRYING A BALANCE FLIPS
062060*    WS-SIM-ALL-PAID BACK TO 'N' FOR THIS MONTH.
062080*
062100 3150-SIM-CHECK-PAID.
062200     IF WS-SIM-BAL(WS-SUB) > 0
062300         MOVE 'N' TO WS-SIM-ALL-PAID.
062400 3150-EXIT.
062500     EXIT.
062600*
062700*----------------------------------------------------------------
062800*    4000 SERIES - THREE BUDGET SCENARIOS AT BASE, BASE+100 AND
062900*    BASE+200, HYBRID ORDER, ORIGINAL PORTFOLIO (U3).  ALL THREE
063000*    DBT1700 ROWS ARE ALWAYS FILLED AND KEPT - THERE IS NO EARLY
063100*    RETURN OUT OF THIS PARAGRAPH.
063200*----------------------------------------------------------------
063300 4000-RUN-SCENARIOS.
063400     SET WS-SIM-SOURCE-ORIG TO TRUE.
063500     SET WS-SIM-ORDER-HYBRID TO TRUE.
063600     MOVE 'N' TO WS-SIM-WANT-TIMELINE.
063700     MOVE 'N' TO WS-SIM-WANT-SCHEDULE.
063800     MOVE DBT1200-MONTHLY-BUDGET TO DBT1700-BUDGET(1).
063820*
063840*    SCENARIO 1 IS THE CLIENT'S ACTUAL BUDGET, UNCHANGED - THE
063860*    OTHER TWO ARE +100 AND +200 OVER IT, NOT PERCENTAGES.
063880*
063900     MOVE DBT1200-MONTHLY-BUDGET TO WS-SIM-BUDGET.
064000     PERFORM 3000-SIMULATE-PLAN THRU 3000-EXIT.
064100     MOVE WS-SIM-MONTHS TO DBT1700-MONTHS(1).
064200     COMPUTE DBT1700-INTEREST(1) ROUNDED = WS-SIM-TOTAL-INTEREST.
064300*
064400     COMPUTE DBT1700-BUDGET(2) = DBT1200-MONTHLY-BUDGET + 100.
064416*
064432*    PDW 03/30/00 - CLIENT SERVICE WANTED FLAT DOLLAR STEPS, NOT A
064448*    PERCENTAGE INCREASE, SO A $50 BUDGET STILL SHOWS TWO USEFUL
064464*    WHAT-IF ROWS (DCO-071).
064480*
064500     MOVE DBT1700-BUDGET(2) TO WS-SIM-BUDGET.
064600     PERFORM 3000-SIMULATE-PLAN THRU 3000-EXIT.
064700     MOVE WS-SIM-MONTHS TO DBT1700-MONTHS(2).
064800     COMPUTE DBT1700-INTEREST(2) ROUNDED = WS-SIM-TOTAL-INTEREST.
064900*
065000     COMPUTE DBT1700-BUDGET(3) = DBT1200-MONTHLY-BUDGET + 200.
065100     MOVE DBT1700-BUDGET(3) TO WS-SIM-BUDGET.
065200     PERFORM 3000-SIMULATE-PLAN THRU 3000-EXIT.
065300     MOVE WS-SIM-MONTHS TO DBT1700-MONTHS(3).
065400     COMPUTE DBT1700-INTEREST(3) ROUNDED = WS-SIM-TOTAL-INTEREST.
065500 4000-EXIT.
065600     EXIT.
065700*
065800*----------------------------------------------------------------
065900*    5000 SERIES - BONUS-IMPACT WHAT-IF (U4).  IF THE CLIENT
066000*    HAS AN EXTRA LUMP SUM ON DBT1200-EXTRA-PAYMENT, APPLY IT
066100*    ONCE TO THE TOP HYBRID DEBT, RECOMPUTE THE HYBRID ORDER ON
066200*    THE RESULT, AND RE-SIMULATE AT THE BASE BUDGET TO SEE HOW
066300*    MUCH TIME AND INTEREST THE LUMP SUM SAVES.
066400*----------------------------------------------------------------
066500 5000-RUN-BONUS-IMPACT.
066600     MOVE 'N' TO DBT1800-HAS-BONUS.
066620*
066640*    DEFAULTS TO NO BONUS SECTION - ONLY FLIPPED TO 'Y' AT THE END
066660*    OF 5100 IF THE ACCELERATED RUN ACTUALLY EXECUTES.
066680*
066700     MOVE DBT1400-MONTHS(3) TO DBT1800-ORIG-MONTHS.
066800     MOVE DBT1400-INTEREST(3) TO DBT1800-ORIG-INTEREST.
066900     IF DBT1200-EXTRA-PAYMENT > 0
067000         PERFORM 5100-BUILD-ACCEL-PORTFOLIO THRU 5100-EXIT.
067020*
067040*    A ZERO OR MISSING EXTRA PAYMENT SKIPS THIS ENTIRE SECTION -
067060*    7000 CHECKS DBT1800-BONUS-APPLIES BEFORE PRINTING IT.
067080*
067100 5000-EXIT.
067200     EXIT.
067300*
067314*
067328*    5100 - BUILDS THE ACCELERATED PORTFOLIO (DBT1150) AS A COPY
067342*    OF THE ORIGINAL WITH THE LUMP SUM APPLIED TO THE TOP HYBRID
067356*    DEBT ONLY, THEN RE-SCORES AND RE-ORDERS BEFORE RE-SIMULATING
067370*    AT THE SAME BASE BUDGET (DCO-031).
067384*
067400 5100-BUILD-ACCEL-PORTFOLIO.
067500     PERFORM 5110-ACCEL-COPY-ENTRY
067600         VARYING WS-SUB FROM 1 BY 1
067700         UNTIL WS-SUB > DBT1100-DEBT-COUNT.
067800     MOVE DBT1100-DEBT-COUNT TO DBT1150-DEBT-COUNT.
067816*
067832*    DBT1150 IS A FULL SECOND COPY OF THE PORTFOLIO SHAPE - IT
067848*    NEVER SHARES STORAGE WITH DBT1100, SO THE ORIGINAL RUN'S
067864*    NUMBERS (ALREADY PRINTED IN THE STRATEGY SECTION) ARE SAFE.
067880*
067900     MOVE DBT1300-HYBRID-ORDER(1) TO WS-SIM-FIRST-OPEN-IX.
067920*
067940*    THE LUMP SUM ALWAYS TARGETS SLOT 1 OF THE ORIGINAL HYBRID
067960*    ORDER - THE SAME DEBT THE HYBRID STRATEGY WOULD ATTACK FIRST.
067980*
068000     SUBTRACT DBT1200-EXTRA-PAYMENT
068100         FROM DBT1150-BALANCE(WS-SIM-FIRST-OPEN-IX).
068200     IF DBT1150-BALANCE(WS-SIM-FIRST-OPEN-IX) < 0
068300         MOVE 0 TO DBT1150-BALANCE(WS-SIM-FIRST-OPEN-IX).
068320*
068340*    A LUMP SUM BIGGER THAN THE TARGET DEBT PAYS IT OFF OUTRIGHT -
068360*    THE OVERAGE IS NOT CARRIED OVER TO THE NEXT DEBT (DCO-031).
068380*
068400     PERFORM 5200-ACCEL-CALC-SCORE
068500         VARYING WS-SUB FROM 1 BY 1
068600         UNTIL WS-SUB > DBT1100-DEBT-COUNT.
068700     PERFORM 5210-ACCEL-RESET-FLAG
068800         VARYING WS-SUB FROM 1 BY 1
068900         UNTIL WS-SUB > DBT1100-DEBT-COUNT.
069000     PERFORM 5220-ACCEL-PICK
069100         VARYING WS-SUB FROM 1 BY 1
069200         UNTIL WS-SUB > DBT1100-DEBT-COUNT.
069300     SET WS-SIM-SOURCE-ACCEL TO TRUE.
069316*
069332*    THE RE-RUN USES THE ACCELERATED PORTFOLIO AND ITS OWN
069348*    RE-SCORED HYBRID ORDER, AT THE SAME BASE BUDGET AS SLOT 3
069364*    OF DBT1400 - THAT IS WHAT MAKES THE COMPARISON FAIR.
069380*
069400     SET WS-SIM-ORDER-HYBRID-ACL TO TRUE.
069500     MOVE 'N' TO WS-SIM-WANT-TIMELINE.
069600     MOVE 'N' TO WS-SIM-WANT-SCHEDULE.
069700     MOVE DBT1200-MONTHLY-BUDGET TO WS-SIM-BUDGET.
069800     PERFORM 3000-SIMULATE-PLAN THRU 3000-EXIT.
069900     MOVE WS-SIM-MONTHS TO DBT1800-ACCEL-MONTHS.
070000     COMPUTE DBT1800-ACCEL-INTEREST ROUNDED = WS-SIM-TOTAL-INTEREST.
070100     COMPUTE DBT1800-MONTHS-SAVED =
070200         DBT1800-ORIG-MONTHS - DBT1800-ACCEL-MONTHS.
070300     COMPUTE DBT1800-INTEREST-SAVED =
070400         DBT1800-ORIG-INTEREST - DBT1800-ACCEL-INTEREST.
070500     MOVE 'Y' TO DBT1800-HAS-BONUS.
070520*
070540*    SET LAST, ONLY AFTER MONTHS-SAVED AND INTEREST-SAVED ARE BOTH
070560*    COMPUTED - 7500 TRUSTS THIS FLAG TO MEAN THE ROW IS COMPLETE.
070580*
070600 5100-EXIT.
070700     EXIT.
070800*
070816*
070832*    5110 - FIELD-BY-FIELD COPY, ORIGINAL PORTFOLIO TO ACCELERATED
070848*    PORTFOLIO.  EVERY ACCELERATED DEBT STARTS OPEN NO MATTER WHAT
070864*    DBT1100-DEBT-OPEN SAYS AT THIS POINT IN THE RUN.
070880*
070900 5110-ACCEL-COPY-ENTRY.
071000     MOVE DBT1100-NAME(WS-SUB) TO DBT1150-NAME(WS-SUB).
071100     MOVE DBT1100-BALANCE(WS-SUB) TO DBT1150-BALANCE(WS-SUB).
071200     MOVE DBT1100-APR(WS-SUB) TO DBT1150-APR(WS-SUB).
071300     MOVE DBT1100-MIN-PAYMENT(WS-SUB) TO DBT1150-MIN-PAYMENT(WS-SUB).
071400     SET DBT1150-DEBT-OPEN(WS-SUB) TO TRUE.
071420*
071440*    MATCHES 1010'S HANDLING OF THE ORIGINAL PORTFOLIO - EVERY
071460*    ACCELERATED DEBT STARTS THE RE-RUN OPEN.
071480*
071500 5110-EXIT.
071600     EXIT.
071700*
071716*
071732*    5200 - THE SAME HYBRID SCORE FORMULA AS 2290, RUN AGAIN
071748*    AGAINST THE ACCELERATED BALANCES SO THE BONUS PAYMENT CAN
071764*    RESHUFFLE THE PRIORITY ORDER.
071780*
071800 5200-ACCEL-CALC-SCORE.
071900     IF DBT1150-BALANCE(WS-SUB) > 100
072000         MOVE DBT1150-BALANCE(WS-SUB) TO WS-MAX-BAL
072100     ELSE
072200         MOVE 100 TO WS-MAX-BAL.
072300     COMPUTE DBT1150-HYBRID-SCORE(WS-SUB) ROUNDED =
072400         (DBT1150-APR(WS-SUB) * 0.5)
072500       + ((5000 / WS-MAX-BAL) * 0.3)
072600       + (DBT1150-MIN-PAYMENT(WS-SUB) * 0.2).
072700 5200-EXIT.
072800     EXIT.
072900*
072920*
072940*    5210 - FLAG RESET FOR THE ACCELERATED-PORTFOLIO PICK PASS,
072960*    SAME PATTERN AS 2105/2205/2305.
072980*
073000 5210-ACCEL-RESET-FLAG.
073100     MOVE 'N' TO WS-SEL-FLAG(WS-SUB).
073200 5210-EXIT.
073300     EXIT.
073400*
073420*
073440*    5220 - ONE PASS OF THE SELECTION SORT AGAINST THE ACCELERATED
073460*    SCORES, BUILDING DBT1300-HYBRID-ORDER-ACL.
073480*
073500 5220-ACCEL-PICK.
073600     MOVE 0 TO WS-BEST-IX.
073700     PERFORM 5221-ACCEL-SCAN
073800         VARYING WS-SUB2 FROM 1 BY 1
073900         UNTIL WS-SUB2 > DBT1100-DEBT-COUNT.
074000     MOVE WS-BEST-IX TO DBT1300-HYBRID-ORDER-ACL(WS-SUB).
074100     MOVE 'Y' TO WS-SEL-FLAG(WS-BEST-IX).
074200 5220-EXIT.
074300     EXIT.
074400*
074420*
074440*    5221 - SAME STRICT '>' TIE-BREAK AS 2311, AGAINST THE
074460*    ACCELERATED SCORE.
074480*
074500 5221-ACCEL-SCAN.
074600     IF WS-SEL-FLAG(WS-SUB2) = 'N'
074700         IF WS-BEST-IX = 0
074800            OR DBT1150-HYBRID-SCORE(WS-SUB2) >
074900               DBT1150-HYBRID-SCORE(WS-BEST-IX)
075000             MOVE WS-SUB2 TO WS-BEST-IX.
075100 5221-EXIT.
075200     EXIT.
075300*
075400*----------------------------------------------------------------
075500*    6000 SERIES - "WHY THIS ORDER" EXPLANATION LINES (U5), ONE
075600*    ROW PER DEBT IN HYBRID PRIORITY ORDER.  HIGH-INTEREST DEBTS
075700*    ARE CALLED OUT FIRST, THEN QUICK-WIN (SMALL-BALANCE) DEBTS,
075800*    ANYTHING ELSE GETS A GENERIC RANKED EXPLANATION (DCO-104).
075900*----------------------------------------------------------------
076000 6000-BUILD-EXPLANATIONS.
076100     PERFORM 6100-BUILD-ONE-EXPLANATION
076120*
076140*    ONE EXPLANATION ROW PER DEBT, HYBRID PRIORITY ORDER - THE
076160*    SAME ORDER THE STRATEGY SECTION PRINTS FOR THE HYBRID ROW.
076180*
076200         VARYING WS-SUB FROM 1 BY 1
076300         UNTIL WS-SUB > DBT1100-DEBT-COUNT.
076400 6000-EXIT.
076500     EXIT.
076600*
076616*
076632*    6100 - ONE EXPLANATION ROW.  INTEREST COST AND QUICK-WIN
076648*    SCORE ARE BOTH COMPUTED HERE SO 6110 ONLY HAS TO TEST THEM,
076664*    NOT RECOMPUTE THEM.
076680*
076700 6100-BUILD-ONE-EXPLANATION.
076800     MOVE DBT1300-HYBRID-ORDER(WS-SUB) TO WS-SIM-FIRST-OPEN-IX.
076820*
076840*    REUSES WS-SIM-FIRST-OPEN-IX AS A PLAIN SCRATCH SUBSCRIPT HERE -
076860*    NO SIMULATION IS RUNNING AT THIS POINT IN THE PROGRAM.
076880*
076900     MOVE WS-SUB TO DBT1900-RANK(WS-SUB).
077000     MOVE DBT1100-NAME(WS-SIM-FIRST-OPEN-IX) TO DBT1900-NAME(WS-SUB).
077100     COMPUTE DBT1900-INT-COST(WS-SUB) ROUNDED =
077200         DBT1100-BALANCE(WS-SIM-FIRST-OPEN-IX)
077300       * (DBT1100-APR(WS-SIM-FIRST-OPEN-IX) / 100 / 12).
077400     IF DBT1100-BALANCE(WS-SIM-FIRST-OPEN-IX) > 100
077500         MOVE DBT1100-BALANCE(WS-SIM-FIRST-OPEN-IX) TO WS-MAX-BAL
077600     ELSE
077700         MOVE 100 TO WS-MAX-BAL.
077800     COMPUTE DBT1900-QUICK-WIN(WS-SUB) ROUNDED = 10000 / WS-MAX-BAL.
077900     COMPUTE DBT1900-BURDEN(WS-SUB) ROUNDED =
078000         DBT1100-MIN-PAYMENT(WS-SIM-FIRST-OPEN-IX)
078100       / DBT1100-BALANCE(WS-SIM-FIRST-OPEN-IX) * 100.
078200     PERFORM 6110-BUILD-EXPLAIN-TEXT THRU 6110-EXIT.
078220*
078240*    INTEREST COST, QUICK-WIN SCORE AND BURDEN ARE ALL COMPUTED
078260*    ABOVE BEFORE 6110 EVER LOOKS AT THEM.
078280*
078300 6100-EXIT.
078400     EXIT.
078500*
078514*
078528*    6110 - PICKS ONE OF THE THREE STANDARD EXPLANATION SENTENCES:
078542*    APR, THEN QUICK-WIN SCORE, THEN A GENERIC RANKED FALLBACK
078556*    (DCO-104).  THE WORDING MUST MATCH THE CLIENT LETTER SHOP
078570*    EXACTLY - THEY PASTE THIS TEXT STRAIGHT INTO THE MAILING.
078584*
078600 6110-BUILD-EXPLAIN-TEXT.
078700     MOVE SPACES TO DBT1900-TEXT(WS-SUB).
078720*
078740*    CLEARED FIRST SO A SHORTER SENTENCE ON A LATER RUN NEVER
078760*    LEAVES TRAILING CHARACTERS FROM A LONGER ONE.
078780*
078800     IF DBT1100-APR(WS-SIM-FIRST-OPEN-IX) NOT < 15
078900         MOVE DBT1100-APR(WS-SIM-FIRST-OPEN-IX) TO WS-EXPL-APR-ED
079000         MOVE DBT1900-INT-COST(WS-SUB) TO WS-EXPL-AMT-ED
079100         STRING 'HIGH INTEREST RATE ' WS-EXPL-APR-ED
079200             '% APR COSTS ' WS-EXPL-AMT-ED ' PER MONTH'
079300             DELIMITED BY SIZE INTO DBT1900-TEXT(WS-SUB)
079400     ELSE
079500     IF DBT1900-QUICK-WIN(WS-SUB) NOT < 2
079600         MOVE 'QUICK WIN - CAN BE PAID OFF SOON FOR MOTIVATION'
079700             TO DBT1900-TEXT(WS-SUB)
079800     ELSE
079900         MOVE WS-SUB TO WS-EXPL-RANK-ED
080000         STRING 'RANKED ' WS-EXPL-RANK-ED
080100             ' BALANCING INTEREST SAVINGS AND QUICK WINS'
080200             DELIMITED BY SIZE INTO DBT1900-TEXT(WS-SUB).
080300 6110-EXIT.
080400     EXIT.
080500*
080600*----------------------------------------------------------------
080700*    7000 SERIES - THE SIX-SECTION RESULTS REPORT.
080800*----------------------------------------------------------------
080900 7000-PRINT-REPORT.
081000     OPEN OUTPUT DBT-RESULTS-FILE.
081020*
081040*    ALL SIX SECTIONS SHARE ONE OPEN RESULTS FILE AND ONE CLOSE -
081060*    NO SECTION OPENS OR CLOSES IT ON ITS OWN.
081080*
081100     PERFORM 7100-PRINT-STRATEGY THRU 7100-EXIT.
081200     PERFORM 7200-PRINT-TIMELINE THRU 7200-EXIT.
081300     PERFORM 7300-PRINT-SCHEDULE THRU 7300-EXIT.
081400     PERFORM 7400-PRINT-SCENARIOS THRU 7400-EXIT.
081500     IF DBT1800-BONUS-APPLIES
081520*
081540*    BONUS-IMPACT IS THE ONLY ONE OF THE SIX SECTIONS THAT CAN BE
081560*    SKIPPED ENTIRELY - NO EXTRA PAYMENT ON FILE MEANS NO SECTION.
081580*
081600         PERFORM 7500-PRINT-BONUS THRU 7500-EXIT.
081700     PERFORM 7600-PRINT-EXPLANATIONS THRU 7600-EXIT.
081800     CLOSE DBT-RESULTS-FILE.
081900 7000-EXIT.
082000     EXIT.
082100*
082200*    7100 - STRATEGY COMPARISON.
082300*
082400 7100-PRINT-STRATEGY.
082500     MOVE 'STRATEGY COMPARISON' TO DBT2000-TL-TEXT.
082600     WRITE DBT-RESULTS-REC FROM DBT2000-TITLE-LINE
082700         AFTER ADVANCING TOP-OF-FORM.
082800     WRITE DBT-RESULTS-REC FROM DBT2000-BLANK-LINE.
082900     PERFORM 7110-PRINT-ONE-STRATEGY
083000         VARYING DBT1400-IX FROM 1 BY 1
083100         UNTIL DBT1400-IX > 3.
083200     MOVE 'HYBRID IS THE RECOMMENDED STRATEGY' TO DBT2000-ST-TEXT.
083220*
083240*    THE TRAILER LINE IS FIXED TEXT - THE SPEC DOES NOT ASK THIS
083260*    PROGRAM TO PROVE HYBRID WON, ONLY TO RECOMMEND IT.
083280*
083300     WRITE DBT-RESULTS-REC FROM DBT2000-STRATEGY-TRAILER.
083400     WRITE DBT-RESULTS-REC FROM DBT2000-BLANK-LINE.
083500 7100-EXIT.
083600     EXIT.
083700*
083716*
083732*    7110 - ONE ROW OF THE STRATEGY COMPARISON TABLE.  WHICH
083748*    ORDER-TEXT PARAGRAPH RUNS DEPENDS ON WHICH OF THE THREE
083764*    STRATEGIES DBT1400-IX IS POINTING AT.
083780*
083800 7110-PRINT-ONE-STRATEGY.
083900     MOVE DBT1400-STRATEGY-NAME(DBT1400-IX) TO DBT2000-SL-NAME.
084000     MOVE DBT1400-MONTHS(DBT1400-IX) TO DBT2000-SL-MONTHS.
084100     MOVE DBT1400-INTEREST(DBT1400-IX) TO DBT2000-SL-INTEREST.
084200     MOVE SPACES TO DBT2000-SL-ORDER.
084220*
084240*    CLEARED BEFORE EACH OF THE THREE STRATEGY LINES SO A SHORTER
084260*    PORTFOLIO ON A LATER DEBUG RUN DOES NOT SHOW STALE DIGITS.
084280*
084300     IF DBT1400-IX = 1
084400         PERFORM 7111-ORDER-TEXT-AVAL
084500             VARYING WS-SUB FROM 1 BY 1
084600             UNTIL WS-SUB > DBT1100-DEBT-COUNT
084700     ELSE
084800     IF DBT1400-IX = 2
084900         PERFORM 7112-ORDER-TEXT-SNOW
085000             VARYING WS-SUB FROM 1 BY 1
085100             UNTIL WS-SUB > DBT1100-DEBT-COUNT
085200     ELSE
085300         PERFORM 7113-ORDER-TEXT-HYBR
085400             VARYING WS-SUB FROM 1 BY 1
085500             UNTIL WS-SUB > DBT1100-DEBT-COUNT.
085600     WRITE DBT-RESULTS-REC FROM DBT2000-STRATEGY-LINE.
085700 7110-EXIT.
085800     EXIT.
085900*
086000*    7111/7112/7113 EACH WRITE ONE STRATEGY'S PRIORITY LIST INTO
086100*    DBT2000-SL-ORDER AS A ROW OF 2-DIGIT DEBT NUMBERS, ONE
086200*    EVERY 3 COLUMNS - UP TO 20 DEBTS FIT IN THE 90-COLUMN
086300*    FIELD.  DEBT NUMBER, NOT NAME, KEEPS THE COLUMN AN EVEN
086400*    WIDTH REGARDLESS OF HOW THE CLIENT SPELLED THE CREDITOR.
086500*
086600 7111-ORDER-TEXT-AVAL.
086700     MOVE DBT1300-AVALANCHE-ORDER(WS-SUB) TO WS-SIM-FIRST-OPEN-IX.
086800     PERFORM 7119-PUT-ORDER-NO THRU 7119-EXIT.
086900 7111-EXIT.
087000     EXIT.
087100*
087125*
087150*    SAME AS 7111, SNOWBALL ORDER TABLE.
087175*
087200 7112-ORDER-TEXT-SNOW.
087300     MOVE DBT1300-SNOWBALL-ORDER(WS-SUB) TO WS-SIM-FIRST-OPEN-IX.
087400     PERFORM 7119-PUT-ORDER-NO THRU 7119-EXIT.
087500 7112-EXIT.
087600     EXIT.
087700*
087725*
087750*    SAME AS 7111, HYBRID ORDER TABLE.
087775*
087800 7113-ORDER-TEXT-HYBR.
087900     MOVE DBT1300-HYBRID-ORDER(WS-SUB) TO WS-SIM-FIRST-OPEN-IX.
087920*
087940*    REUSES WS-SIM-FIRST-OPEN-IX AS A PLAIN SCRATCH SUBSCRIPT HERE -
087960*    NO SIMULATION IS RUNNING AT THIS POINT IN THE PROGRAM.
087980*
088000     PERFORM 7119-PUT-ORDER-NO THRU 7119-EXIT.
088100 7113-EXIT.
088200     EXIT.
088300*
088316*
088332*    7119 - SHARED BY ALL THREE 711X PARAGRAPHS.  WS-ORDTXT-POS IS
088348*    1-BASED INTO THE 90-BYTE ORDER FIELD, 3 COLUMNS PER DEBT (A
088364*    2-DIGIT NUMBER PLUS ONE BLANK).
088380*
088400 7119-PUT-ORDER-NO.
088500     COMPUTE WS-ORDTXT-POS = (WS-SUB - 1) * 3 + 1.
088600     MOVE WS-SIM-FIRST-OPEN-IX TO WS-ORDTXT-ED.
088700     MOVE WS-ORDTXT-ED TO DBT2000-SL-ORDER(WS-ORDTXT-POS:2).
088800 7119-EXIT.
088900     EXIT.
089000*
089100*    7200 - 12-MONTH TIMELINE (HYBRID, BASE BUDGET).  PRINTING
089200*    STOPS AT THE MONTH THE PORTFOLIO REACHES A ZERO BALANCE,
089300*    EVEN IF FEWER THAN 12 MONTHS HAVE BEEN PRINTED.
089400*
089500 7200-PRINT-TIMELINE.
089600     MOVE '12-MONTH TIMELINE (HYBRID)' TO DBT2000-TL-TEXT.
089700     WRITE DBT-RESULTS-REC FROM DBT2000-TITLE-LINE.
089800     WRITE DBT-RESULTS-REC FROM DBT2000-BLANK-LINE.
089900     MOVE 'N' TO WS-TML-DONE.
089920*
089940*    WS-TML-DONE (VIA THE 88 WS-TIMELINE-DONE) STOPS THE TIMELINE
089960*    LOOP EARLY - THE 12-MONTH CAP IS A CEILING, NOT A GUARANTEE.
089980*
090000     MOVE 1 TO WS-SUB.
090100     PERFORM 7210-PRINT-ONE-MONTH THRU 7210-EXIT
090200         UNTIL WS-SUB > 12 OR WS-TIMELINE-DONE.
090300     WRITE DBT-RESULTS-REC FROM DBT2000-BLANK-LINE.
090400 7200-EXIT.
090500     EXIT.
090600*
090620*
090640*    7210 - ONE TIMELINE ROW.  WS-TML-DONE STOPS THE LOOP THE
090660*    MONTH THE BALANCE FIRST HITS ZERO, NOT ONE MONTH LATER.
090680*
090700 7210-PRINT-ONE-MONTH.
090800     MOVE DBT1500-MONTH-NO(WS-SUB) TO DBT2000-TML-MONTH.
090900     MOVE DBT1500-REMAIN-BAL(WS-SUB) TO DBT2000-TML-REMAIN-BAL.
091000     MOVE DBT1500-INTEREST(WS-SUB) TO DBT2000-TML-INTEREST.
091100     WRITE DBT-RESULTS-REC FROM DBT2000-TIMELINE-LINE.
091200     IF DBT1500-REMAIN-BAL(WS-SUB) NOT > 0
091300         MOVE 'Y' TO WS-TML-DONE.
091400     ADD 1 TO WS-SUB.
091500 7210-EXIT.
091600     EXIT.
091700*
091800*    7300 - FIRST 24 MONTHS OF THE HYBRID PAYMENT SCHEDULE, ONE
091900*    "MONTH NNN" BREAK LINE FOLLOWED BY A DETAIL LINE PER DEBT
092000*    AND A TOTAL-PAID TRAILER.
092100*
092200 7300-PRINT-SCHEDULE.
092300     MOVE 'PAYMENT SCHEDULE (HYBRID, FIRST 24 MONTHS)'
092400         TO DBT2000-TL-TEXT.
092500     WRITE DBT-RESULTS-REC FROM DBT2000-TITLE-LINE.
092600     WRITE DBT-RESULTS-REC FROM DBT2000-BLANK-LINE.
092700     MOVE 0 TO WS-SCHED-CUR-MONTH.
092720*
092740*    ZERO IS NOT A VALID MONTH NUMBER - 7310 USES THAT FACT TO
092760*    TELL A REAL MONTH BREAK FROM THE VERY FIRST ROW OF THE TABLE.
092780*
092800     PERFORM 7310-PRINT-SCHED-ROW
092900         VARYING WS-SUB FROM 1 BY 1
093000         UNTIL WS-SUB > DBT1600-COUNT.
093100     IF WS-SCHED-CUR-MONTH NOT = 0
093200         PERFORM 7320-PRINT-SCHED-TOTAL THRU 7320-EXIT.
093300     WRITE DBT-RESULTS-REC FROM DBT2000-BLANK-LINE.
093400 7300-EXIT.
093500     EXIT.
093600*
093614*
093628*    7310 - A MONTH BREAK PRINTS THE PRIOR MONTH'S TOTAL TRAILER
093642*    (7320) BEFORE STARTING THE NEW HEADER - EXCEPT ON THE VERY
093656*    FIRST ROW, WHERE WS-SCHED-CUR-MONTH IS STILL ZERO AND THERE
093670*    IS NO PRIOR TOTAL TO PRINT.
093684*
093700 7310-PRINT-SCHED-ROW.
093800     IF DBT1600-MONTH-NO(WS-SUB) NOT = WS-SCHED-CUR-MONTH
093900         IF WS-SCHED-CUR-MONTH NOT = 0
094000             PERFORM 7320-PRINT-SCHED-TOTAL THRU 7320-EXIT
094100         END-IF
094200         MOVE DBT1600-MONTH-NO(WS-SUB) TO WS-SCHED-CUR-MONTH
094300         MOVE WS-SCHED-CUR-MONTH TO DBT2000-SHL-MONTH
094400         WRITE DBT-RESULTS-REC FROM DBT2000-SCHEDULE-HEADER-LINE
094500     END-IF.
094600     MOVE DBT1600-NAME(WS-SUB) TO DBT2000-SDL-NAME.
094700     MOVE DBT1600-PAYMENT(WS-SUB) TO DBT2000-SDL-PAYMENT.
094800     MOVE DBT1600-REMAIN-BAL(WS-SUB) TO DBT2000-SDL-REMAIN-BAL.
094900     MOVE DBT1600-PAID-OFF(WS-SUB) TO DBT2000-SDL-PAID-OFF.
095000     WRITE DBT-RESULTS-REC FROM DBT2000-SCHEDULE-DETAIL-LINE.
095100 7310-EXIT.
095200     EXIT.
095300*
095320*
095340*    7320 - THE 'TOTAL PAID' TRAILER LINE, ONE MONTH-TOTAL TABLE
095360*    ENTRY AT A TIME.
095380*
095400 7320-PRINT-SCHED-TOTAL.
095500     MOVE DBT1650-TOTAL(WS-SCHED-CUR-MONTH) TO DBT2000-STL-AMOUNT.
095520*
095540*    TOTAL COVERS BOTH THE MINIMUM-PAYMENT PORTION (3115) AND THE
095560*    EXTRA-PAYMENT PORTION (3126) FOR THIS ONE MONTH.
095580*
095600     WRITE DBT-RESULTS-REC FROM DBT2000-SCHEDULE-TOTAL-LINE.
095700 7320-EXIT.
095800     EXIT.
095900*
096000*    7400 - THE THREE BUDGET SCENARIOS.
096100*
096200 7400-PRINT-SCENARIOS.
096300     MOVE 'BUDGET SCENARIOS' TO DBT2000-TL-TEXT.
096400     WRITE DBT-RESULTS-REC FROM DBT2000-TITLE-LINE.
096500     WRITE DBT-RESULTS-REC FROM DBT2000-BLANK-LINE.
096600     PERFORM 7410-PRINT-ONE-SCENARIO
096700         VARYING DBT1700-IX FROM 1 BY 1
096800         UNTIL DBT1700-IX > 3.
096900     WRITE DBT-RESULTS-REC FROM DBT2000-BLANK-LINE.
097000 7400-EXIT.
097100     EXIT.
097200*
097225*
097250*    7410 - ONE ROW OF THE BUDGET SCENARIO TABLE (DCO-071).
097275*
097300 7410-PRINT-ONE-SCENARIO.
097400     MOVE DBT1700-BUDGET(DBT1700-IX) TO DBT2000-SCL-BUDGET.
097500     MOVE DBT1700-MONTHS(DBT1700-IX) TO DBT2000-SCL-MONTHS.
097600     MOVE DBT1700-INTEREST(DBT1700-IX) TO DBT2000-SCL-INTEREST.
097700     WRITE DBT-RESULTS-REC FROM DBT2000-SCENARIO-LINE.
097800 7410-EXIT.
097900     EXIT.
098000*
098100*    7500 - BONUS-IMPACT (SKIPPED WHEN THE CLIENT HAS NO EXTRA
098200*    LUMP SUM ON FILE - SEE 7000).
098300*
098400 7500-PRINT-BONUS.
098500     MOVE 'BONUS IMPACT' TO DBT2000-TL-TEXT.
098600     WRITE DBT-RESULTS-REC FROM DBT2000-TITLE-LINE.
098700     WRITE DBT-RESULTS-REC FROM DBT2000-BLANK-LINE.
098800     MOVE 'ORIGINAL PLAN' TO DBT2000-BL-LABEL.
098900     MOVE DBT1800-ORIG-MONTHS TO DBT2000-BL-MONTHS.
099000     MOVE DBT1800-ORIG-INTEREST TO DBT2000-BL-INTEREST.
099100     WRITE DBT-RESULTS-REC FROM DBT2000-BONUS-LINE.
099200     MOVE 'ACCELERATED PLAN' TO DBT2000-BL-LABEL.
099300     MOVE DBT1800-ACCEL-MONTHS TO DBT2000-BL-MONTHS.
099400     MOVE DBT1800-ACCEL-INTEREST TO DBT2000-BL-INTEREST.
099500     WRITE DBT-RESULTS-REC FROM DBT2000-BONUS-LINE.
099600     MOVE 'SAVINGS' TO DBT2000-BL-LABEL.
099700     MOVE DBT1800-MONTHS-SAVED TO DBT2000-BL-MONTHS.
099800     MOVE DBT1800-INTEREST-SAVED TO DBT2000-BL-INTEREST.
099900     WRITE DBT-RESULTS-REC FROM DBT2000-BONUS-LINE.
100000     WRITE DBT-RESULTS-REC FROM DBT2000-BLANK-LINE.
100100 7500-EXIT.
100200     EXIT.
100300*
100400*    7600 - "WHY THIS ORDER" EXPLANATION LINES, HYBRID PRIORITY
100500*    ORDER, ONE ROW PER DEBT.
100600*
100700 7600-PRINT-EXPLANATIONS.
100800     MOVE 'WHY THIS ORDER (EXPLANATIONS)' TO DBT2000-TL-TEXT.
100900     WRITE DBT-RESULTS-REC FROM DBT2000-TITLE-LINE.
101000     WRITE DBT-RESULTS-REC FROM DBT2000-BLANK-LINE.
101100     PERFORM 7610-PRINT-ONE-EXPLANATION
101200         VARYING DBT1900-IX FROM 1 BY 1
101300         UNTIL DBT1900-IX > DBT1100-DEBT-COUNT.
101400 7600-EXIT.
101500     EXIT.
101600*
101620*
101640*    7610 - ONE ROW OF THE EXPLANATION SECTION (DCO-091), HYBRID
101660*    PRIORITY ORDER.
101680*
101700 7610-PRINT-ONE-EXPLANATION.
101800     MOVE DBT1900-RANK(DBT1900-IX) TO DBT2000-EL-RANK.
101900     MOVE DBT1900-NAME(DBT1900-IX) TO DBT2000-EL-NAME.
102000     MOVE DBT1900-INT-COST(DBT1900-IX) TO DBT2000-EL-INT-COST.
102100     MOVE DBT1900-TEXT(DBT1900-IX) TO DBT2000-EL-TEXT.
102200     WRITE DBT-RESULTS-REC FROM DBT2000-EXPLAIN-LINE.
102300 7610-EXIT.
102400     EXIT.
102500*
102600*----------------------------------------------------------------
102700*    9999 - END OF RUN.
102800*----------------------------------------------------------------
102900 9999-END-RTN.
103000     DISPLAY 'DEBTCLEAR OPTIMIZATION COMPLETE' UPON CRT.
103100     DISPLAY DBT1100-DEBT-COUNT ' DEBTS PROCESSED' UPON CRT.
103200     STOP RUN.
103300 9999-EXIT.
103400     EXIT.
